000100* FDCMDFL.CBL                                                             
000200* FD / record for the inbound voyage command stream.  One line is         
000300* one command; fields inside the line are TAB separated and are           
000400* split out by PLTOKEN.CBL, not by this FD.                               
000500     FD  COMMAND-FILE                                                     
000600         LABEL RECORDS ARE OMITTED.                                       
000700     01  COMMAND-LINE-RECORD.                                             
000800         05  CF-TEXT             PIC X(199).                              
000900         05  FILLER              PIC X(1).                                
