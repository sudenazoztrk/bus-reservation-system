000100* SLCMDFL.CBL                                                             
000200* SELECT clause - inbound voyage command stream.                          
000300* Path is supplied at run time by the calling program, so the             
000400* ASSIGN names a WORKING-STORAGE data item rather than a literal.         
000500* Deliberately NOT declared OPTIONAL - a missing command file is          
000600* a run abort, not an empty-input run (see the file-status test           
000700* right after the OPEN in VOYAGE-BATCH-PROCESSOR).                        
000800     SELECT COMMAND-FILE                                                  
000900         ASSIGN TO WS-COMMAND-FILE-PATH                                   
001000         ORGANIZATION IS LINE SEQUENTIAL                                  
001100         FILE STATUS IS WS-COMMAND-FILE-STATUS.                           
