000100* WSVOYTB.CBL                                                             
000200* WORKING-STORAGE voyage table - one entry per open voyage, kept          
000300* for the life of the run.  Table order is insertion order, which         
000400* is what the Z Report walks when it lists every open voyage.             
000500*                                                                         
000600* The table-size limits this job was sized for (well above any            
000700* route the dispatch office actually schedules) live in                   
000800* WSVOYLM.CBL, not here - this copybook doubles as the LINKAGE            
000900* SECTION layout passed to TICKET-SALES, and a VALUE clause has           
001000* no business in a LINKAGE SECTION item.                                  
001100*    11/14/06  GRT   REQ-0601  DROPPED THE VT-VOYAGE-ID-ALPHA             
001200*                                REDEFINES - IT WAS NEVER READ BY         
001300*                                ANYTHING AND DID NOT ZERO-               
001400*                                SUPPRESS THE ID ANYWAY (SAME             
001500*                                PADDED BYTES, JUST VIEWED AS             
001600*                                ALPHA).  THE TRACE LINE FIX IS IN        
001700*                                VOYAGE-BATCH-PROCESSOR AND               
001800*                                TICKET-SALES NOW.                        
001900     01  VOYAGE-COUNT            PIC 9(3)  COMP.                          
002000                                                                          
002100     01  VOYAGE-TABLE.                                                    
002200         05  VOYAGE-ENTRY OCCURS 200 TIMES                                
002300                 INDEXED BY VT-IDX.                                       
002400             10  VT-VOYAGE-ID        PIC 9(9).                            
002500             10  VT-BUS-TYPE         PIC X(10).                           
002600             10  VT-FROM-CITY        PIC X(40).                           
002700             10  VT-TO-CITY          PIC X(40).                           
002800             10  VT-NUM-ROWS         PIC 9(5).                            
002900             10  VT-BASE-PRICE       PIC 9(7)V99.                         
003000             10  VT-REVENUE          PIC S9(9)V99.                        
003100             10  VT-REVENUE-DIGITS REDEFINES VT-REVENUE                   
003200                                     PIC 9(9)V99.                         
003300             10  VT-REFUND-CUT       PIC 9(3).                            
003400             10  VT-PREMIUM-FEE      PIC 9(5).                            
003500             10  VT-CAPACITY         PIC 9(5).                            
003600             10  VT-SEATS-PER-ROW    PIC 9(1).                            
003700             10  VT-SEAT-TABLE OCCURS 400 TIMES                           
003800                                     PIC X(1).                            
003900             10  FILLER              PIC X(20).                           
004000     01  VOYAGE-ENTRY-LINE REDEFINES VOYAGE-TABLE.                        
004100         05  VT-ENTRY-AS-TEXT OCCURS 200 TIMES                            
004200                                     PIC X(558).                          
