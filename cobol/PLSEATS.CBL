000100* PLSEATS.CBL                                                             
000200* Seat-plan layout rule and diagram printing by bus type.  This           
000300* is the one place that knows a Minibus is 2-across, a Standard           
000400* is 4-across, and a Premium is 3-across - every paragraph that           
000500* needs the diagram asks this copybook, it never re-derives the           
000600* layout itself.  The pricing rules that go with the premium              
000700* seat live in PLPRICE.CBL, COPYd separately so TICKET-SALES              
000800* does not have to drag the printing paragraphs in with them.             
000900     SET-SEATS-PER-ROW.                                                   
001000         IF VT-BUS-TYPE(VT-IDX) = "Minibus"                               
001100             MOVE 2 TO VT-SEATS-PER-ROW(VT-IDX).                          
001200         IF VT-BUS-TYPE(VT-IDX) = "Standard"                              
001300             MOVE 4 TO VT-SEATS-PER-ROW(VT-IDX).                          
001400         IF VT-BUS-TYPE(VT-IDX) = "Premium"                               
001500             MOVE 3 TO VT-SEATS-PER-ROW(VT-IDX).                          
001600         COMPUTE VT-CAPACITY(VT-IDX) =                                    
001700                 VT-SEATS-PER-ROW(VT-IDX) * VT-NUM-ROWS(VT-IDX).          
001800     SET-SEATS-PER-ROW-EXIT.                                              
001900         EXIT.                                                            
002000                                                                          
002100     RENDER-SEAT-PLAN.                                                    
002200         IF VT-BUS-TYPE(VT-IDX) = "Minibus"                               
002300             PERFORM RENDER-MINIBUS-SEATS                                 
002400                 THRU RENDER-MINIBUS-SEATS-EXIT.                          
002500         IF VT-BUS-TYPE(VT-IDX) = "Standard"                              
002600             PERFORM RENDER-STANDARD-SEATS                                
002700                 THRU RENDER-STANDARD-SEATS-EXIT.                         
002800         IF VT-BUS-TYPE(VT-IDX) = "Premium"                               
002900             PERFORM RENDER-PREMIUM-SEATS                                 
003000                 THRU RENDER-PREMIUM-SEATS-EXIT.                          
003100     RENDER-SEAT-PLAN-EXIT.                                               
003200         EXIT.                                                            
003300                                                                          
003400     RENDER-MINIBUS-SEATS.                                                
003500         MOVE 1 TO WS-SEAT-POS.                                           
003600         PERFORM RENDER-MINIBUS-ROW THRU RENDER-MINIBUS-ROW-EXIT          
003700             UNTIL WS-SEAT-POS > VT-CAPACITY(VT-IDX).                     
003800     RENDER-MINIBUS-SEATS-EXIT.                                           
003900         EXIT.                                                            
004000                                                                          
004100     RENDER-MINIBUS-ROW.                                                  
004200         MOVE SPACES TO TR-TEXT.                                          
004300         STRING VT-SEAT-TABLE(VT-IDX WS-SEAT-POS) " "                     
004400                VT-SEAT-TABLE(VT-IDX WS-SEAT-POS + 1)                     
004500                DELIMITED BY SIZE INTO TR-TEXT.                           
004600         WRITE TRACE-LINE-RECORD.                                         
004700         ADD 2 TO WS-SEAT-POS.                                            
004800     RENDER-MINIBUS-ROW-EXIT.                                             
004900         EXIT.                                                            
005000                                                                          
005100     RENDER-STANDARD-SEATS.                                               
005200         MOVE 1 TO WS-SEAT-POS.                                           
005300         PERFORM RENDER-STANDARD-ROW THRU RENDER-STANDARD-ROW-EXIT        
005400             UNTIL WS-SEAT-POS > VT-CAPACITY(VT-IDX).                     
005500     RENDER-STANDARD-SEATS-EXIT.                                          
005600         EXIT.                                                            
005700                                                                          
005800     RENDER-STANDARD-ROW.                                                 
005900         MOVE SPACES TO TR-TEXT.                                          
006000         STRING VT-SEAT-TABLE(VT-IDX WS-SEAT-POS) " "                     
006100                VT-SEAT-TABLE(VT-IDX WS-SEAT-POS + 1) "|"                 
006200                VT-SEAT-TABLE(VT-IDX WS-SEAT-POS + 2) " "                 
006300                VT-SEAT-TABLE(VT-IDX WS-SEAT-POS + 3)                     
006400                DELIMITED BY SIZE INTO TR-TEXT.                           
006500         WRITE TRACE-LINE-RECORD.                                         
006600         ADD 4 TO WS-SEAT-POS.                                            
006700     RENDER-STANDARD-ROW-EXIT.                                            
006800         EXIT.                                                            
006900                                                                          
007000     RENDER-PREMIUM-SEATS.                                                
007100         MOVE 1 TO WS-SEAT-POS.                                           
007200         PERFORM RENDER-PREMIUM-ROW THRU RENDER-PREMIUM-ROW-EXIT          
007300             UNTIL WS-SEAT-POS > VT-CAPACITY(VT-IDX).                     
007400     RENDER-PREMIUM-SEATS-EXIT.                                           
007500         EXIT.                                                            
007600                                                                          
007700     RENDER-PREMIUM-ROW.                                                  
007800         MOVE SPACES TO TR-TEXT.                                          
007900         STRING VT-SEAT-TABLE(VT-IDX WS-SEAT-POS) "|"                     
008000                VT-SEAT-TABLE(VT-IDX WS-SEAT-POS + 1) " "                 
008100                VT-SEAT-TABLE(VT-IDX WS-SEAT-POS + 2)                     
008200                DELIMITED BY SIZE INTO TR-TEXT.                           
008300         WRITE TRACE-LINE-RECORD.                                         
008400         ADD 3 TO WS-SEAT-POS.                                            
008500     RENDER-PREMIUM-ROW-EXIT.                                             
008600         EXIT.                                                            
