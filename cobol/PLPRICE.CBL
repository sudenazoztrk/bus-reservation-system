000100* PLPRICE.CBL                                                             
000200* Premium-seat test and the four pricing computations that key            
000300* off it.  Split out of PLSEATS.CBL so TICKET-SALES can COPY the          
000400* pricing rules without pulling in the diagram printing, which            
000500* only the voyage table owner needs.                                      
000600     IS-PREMIUM-SEAT-NUMBER.                                              
000700         MOVE "N" TO WS-PREMIUM-SEAT-FLAG.                                
000800         IF VT-BUS-TYPE(VT-IDX) = "Premium"                               
000900             DIVIDE WS-SEAT-UNDER-TEST BY 3                               
001000                 GIVING WS-SEAT-QUOTIENT                                  
001100                 REMAINDER WS-SEAT-REMAINDER                              
001200             IF WS-SEAT-REMAINDER = 1                                     
001300                 MOVE "Y" TO WS-PREMIUM-SEAT-FLAG.                        
001400     IS-PREMIUM-SEAT-NUMBER-EXIT.                                         
001500         EXIT.                                                            
001600                                                                          
001700     COMPUTE-PREMIUM-SEAT-PRICE.                                          
001800         COMPUTE WS-COMPUTED-PRICE ROUNDED =                              
001900                 VT-BASE-PRICE(VT-IDX) *                                  
002000                 (100 + VT-PREMIUM-FEE(VT-IDX)) / 100.                    
002100     COMPUTE-PREMIUM-SEAT-PRICE-EXIT.                                     
002200         EXIT.                                                            
002300                                                                          
002400     COMPUTE-PREMIUM-SEAT-REFUND.                                         
002500         COMPUTE WS-COMPUTED-PRICE ROUNDED =                              
002600                 VT-BASE-PRICE(VT-IDX) *                                  
002700                 (100 + VT-PREMIUM-FEE(VT-IDX)) / 100 *                   
002800                 (100 - VT-REFUND-CUT(VT-IDX)) / 100.                     
002900     COMPUTE-PREMIUM-SEAT-REFUND-EXIT.                                    
003000         EXIT.                                                            
003100                                                                          
003200     COMPUTE-STANDARD-SEAT-REFUND.                                        
003300         COMPUTE WS-COMPUTED-PRICE ROUNDED =                              
003400                 VT-BASE-PRICE(VT-IDX) -                                  
003500                 (VT-REFUND-CUT(VT-IDX) * VT-BASE-PRICE(VT-IDX) /         
003600                     100).                                                
003700     COMPUTE-STANDARD-SEAT-REFUND-EXIT.                                   
003800         EXIT.                                                            
