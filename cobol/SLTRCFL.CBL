000100* SLTRCFL.CBL                                                             
000200* SELECT clause - the job's trace/report output file.  Rebuilt            
000300* (cleared) at the start of every run per the batch spec.                 
000400     SELECT TRACE-FILE                                                    
000500         ASSIGN TO WS-TRACE-FILE-PATH                                     
000600         ORGANIZATION IS LINE SEQUENTIAL                                  
000700         FILE STATUS IS WS-TRACE-FILE-STATUS.                             
