000100* WSVALID.CBL                                                             
000200* WORKING-STORAGE work area shared by the token-validation                
000300* paragraphs in PLVALID.CBL.  The caller moves the token under            
000400* test into WS-VALIDATE-TOKEN, PERFORMs the check, and reads              
000500* TOKEN-IS-VALID (and, where the check converts a value,                  
000600* WS-VALIDATE-NUMBER or WS-VALIDATE-PRICE).                               
000700*    11/14/06  GRT   REQ-0601  ADDED WS-VALIDATE-EDIT-START FOR           
000800*                                FIND-EDIT-START, WHICH HUNTS THE         
000900*                                SAME SCRATCH TOKEN FOR THE FIRST         
001000*                                SIGNIFICANT CHARACTER FROM THE           
001100*                                FRONT - THE MIRROR IMAGE OF              
001200*                                TRIM-TOKEN-LENGTH, WHICH TRIMS           
001300*                                TRAILING BLANKS FROM THE BACK.           
001400*    11/21/06  GRT   REQ-0604  CHANGED THESE FROM 01-LEVEL TO             
001500*                                77-LEVEL - ALL STANDALONE SCRATCH        
001600*                                SCALARS, NOT RECORDS, AND 77 IS          
001700*                                THE HOUSE HABIT FOR THAT.                
001800     77  WS-VALIDATE-TOKEN         PIC X(80).                             
001900     77  WS-VALIDATE-RESULT        PIC X.                                 
002000         88  TOKEN-IS-VALID        VALUE "Y".                             
002100     77  WS-VALIDATE-LENGTH        PIC 9(2) COMP.                         
002200     77  WS-VALIDATE-START         PIC 9(2) COMP.                         
002300     77  WS-VALIDATE-EDIT-START    PIC 9(2) COMP.                         
002400     77  WS-VALIDATE-POS           PIC 9(2) COMP.                         
002500     77  WS-VALIDATE-DOT-POS       PIC 9(2) COMP.                         
002600     77  WS-VALIDATE-SIGN-FLAG     PIC X.                                 
002700         88  VALIDATE-SIGN-IS-NEG  VALUE "Y".                             
002800     77  WS-VALIDATE-DIGIT-X       PIC X(1).                              
002900     77  WS-VALIDATE-DIGIT-9 REDEFINES WS-VALIDATE-DIGIT-X                
003000                                     PIC 9(1).                            
003100     77  WS-VALIDATE-NUMBER        PIC S9(9) COMP.                        
003200     77  WS-VALIDATE-PRICE         PIC 9(7)V99.                           
003300     77  WS-VALIDATE-PRICE-SCALE   PIC 9(2) COMP.                         
