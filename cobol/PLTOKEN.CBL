000100* PLTOKEN.CBL                                                             
000200* Splits one raw command line into its TAB separated tokens, and          
000300* one seat list into its underscore separated seat numbers.               
000400* WS-TAB-CHARACTER is declared once in the calling program's              
000500* WORKING-STORAGE (VALUE X"09") and carried in here unchanged.            
000600     SPLIT-COMMAND-LINE.                                                  
000700         MOVE SPACES TO WS-COMMAND-TOKENS.                                
000800         MOVE 0 TO WS-TOKEN-COUNT.                                        
000900         MOVE 1 TO TK-IDX.                                                
001000         UNSTRING WS-RAW-COMMAND-LINE DELIMITED BY                        
001100             WS-TAB-CHARACTER                                             
001200             INTO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3) WS-TOKEN(4)         
001300                  WS-TOKEN(5) WS-TOKEN(6) WS-TOKEN(7) WS-TOKEN(8)         
001400                  WS-TOKEN(9) WS-TOKEN(10)                                
001500             TALLYING IN WS-TOKEN-COUNT.                                  
001600         MOVE WS-TOKEN(1) TO WS-COMMAND-NAME.                             
001700     SPLIT-COMMAND-LINE-EXIT.                                             
001800         EXIT.                                                            
001900                                                                          
002000     SPLIT-SEAT-LIST.                                                     
002100         MOVE SPACES TO WS-SEAT-LIST-TOKENS.                              
002200         MOVE 0 TO WS-SEAT-COUNT.                                         
002300         UNSTRING WS-SEAT-LIST-RAW DELIMITED BY "_"                       
002400             INTO WS-SEAT-LIST-TOKEN(1) WS-SEAT-LIST-TOKEN(2)             
002500                  WS-SEAT-LIST-TOKEN(3) WS-SEAT-LIST-TOKEN(4)             
002600                  WS-SEAT-LIST-TOKEN(5) WS-SEAT-LIST-TOKEN(6)             
002700                  WS-SEAT-LIST-TOKEN(7) WS-SEAT-LIST-TOKEN(8)             
002800                  WS-SEAT-LIST-TOKEN(9) WS-SEAT-LIST-TOKEN(10)            
002900                  WS-SEAT-LIST-TOKEN(11) WS-SEAT-LIST-TOKEN(12)           
003000                  WS-SEAT-LIST-TOKEN(13) WS-SEAT-LIST-TOKEN(14)           
003100                  WS-SEAT-LIST-TOKEN(15) WS-SEAT-LIST-TOKEN(16)           
003200                  WS-SEAT-LIST-TOKEN(17) WS-SEAT-LIST-TOKEN(18)           
003300                  WS-SEAT-LIST-TOKEN(19) WS-SEAT-LIST-TOKEN(20)           
003400                  WS-SEAT-LIST-TOKEN(21) WS-SEAT-LIST-TOKEN(22)           
003500                  WS-SEAT-LIST-TOKEN(23) WS-SEAT-LIST-TOKEN(24)           
003600                  WS-SEAT-LIST-TOKEN(25) WS-SEAT-LIST-TOKEN(26)           
003700                  WS-SEAT-LIST-TOKEN(27) WS-SEAT-LIST-TOKEN(28)           
003800                  WS-SEAT-LIST-TOKEN(29) WS-SEAT-LIST-TOKEN(30)           
003900                  WS-SEAT-LIST-TOKEN(31) WS-SEAT-LIST-TOKEN(32)           
004000                  WS-SEAT-LIST-TOKEN(33) WS-SEAT-LIST-TOKEN(34)           
004100                  WS-SEAT-LIST-TOKEN(35) WS-SEAT-LIST-TOKEN(36)           
004200                  WS-SEAT-LIST-TOKEN(37) WS-SEAT-LIST-TOKEN(38)           
004300                  WS-SEAT-LIST-TOKEN(39) WS-SEAT-LIST-TOKEN(40)           
004400             TALLYING IN WS-SEAT-COUNT.                                   
004500     SPLIT-SEAT-LIST-EXIT.                                                
004600         EXIT.                                                            
