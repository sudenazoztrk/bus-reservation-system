000100* WSVOYLM.CBL                                                             
000200* Table-size limits for the voyage table in WSVOYTB.CBL.  Kept            
000300* apart from the table itself because these carry VALUE clauses           
000400* and WSVOYTB.CBL also has to serve as a LINKAGE SECTION layout           
000500* for TICKET-SALES, where a VALUE clause has no business being.           
000600     01  WS-MAX-VOYAGES            PIC 9(3) VALUE 200.                    
000700     01  WS-MAX-SEATS-PER-VOYAGE   PIC 9(3) VALUE 400.                    
