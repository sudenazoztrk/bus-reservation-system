000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID. BUS-VOYAGE-SYSTEM.                                            
000300AUTHOR. R. HAUSER.                                                        
000400INSTALLATION. MIDWAY TRANSIT DATA CENTER.                                 
000500DATE-WRITTEN. 03/14/87.                                                   
000600DATE-COMPILED.                                                            
000700SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                       
000800*                                                                         
000900* CHANGE LOG                                                              
001000*    03/14/87  RH    ORIG      INITIAL WRITE-UP OF THE DISPATCH           
001100*                                OFFICE VOYAGE BATCH JOB - THIS           
001200*                                PROGRAM IS THE ENTRY POINT ONLY.         
001300*    03/14/87  RH    ORIG      READS THE TWO RUN PARAMETERS AND           
001400*                                HANDS OFF TO THE PROCESSOR.              
001500*    09/02/88  RH    REQ-0114  ADDED USAGE MESSAGE WHEN RUN WITH          
001600*                                THE WRONG NUMBER OF PARAMETERS.          
001700*    05/19/90  CDK   REQ-0233  SET A NON-ZERO RETURN-CODE ON THE          
001800*                                USAGE ABORT SO THE NIGHT RUN JCL         
001900*                                CAN TEST COND CODE ON THIS STEP.         
002000*    11/02/92  CDK   REQ-0310  REVIEWED FOR THE NEW OPERATIONS            
002100*                                RUN BOOK - NO CODE CHANGE.               
002200*    02/08/95  PLT   REQ-0388  MOVED THE PARAMETER FETCH INTO ITS         
002300*                                OWN PARAGRAPH, SEPARATE FROM THE         
002400*                                CALL TO THE PROCESSOR.                   
002500*    10/21/96  PLT   REQ-0421  CLEANED UP COMMENT BANNERS TO              
002600*                                MATCH THE REST OF THE DISPATCH           
002700*                                OFFICE SUITE.                            
002800*    08/11/98  MWJ   Y2K-0007  YEAR 2000 REVIEW - THIS PROGRAM            
002900*                                HOLDS NO DATE FIELDS OF ITS OWN,         
003000*                                NOTHING TO CONVERT.  SIGNED OFF.         
003100*    01/06/99  MWJ   Y2K-0007  FOLLOW-UP SIGN-OFF AFTER THE FULL          
003200*                                SUITE REGRESSION RUN - NO CHANGE.        
003300*    07/30/01  DNS   REQ-0502  NO FUNCTIONAL CHANGE - RECOMPILED          
003400*                                UNDER THE NEW COMPILER RELEASE.          
003500*    04/17/03  DNS   REQ-0559  ADDED THE RETURN-CODE REDEFINES SO         
003600*                                THE ABORT MESSAGE CAN BUILD ITS          
003700*                                TEXT FROM THE NUMERIC CODE.              
003800*    11/21/06  GRT   REQ-0604  THE REQ-0559 REDEFINES WAS NEVER           
003900*                                ACTUALLY WIRED IN - THE ABORT            
004000*                                MESSAGE WAS STILL JUST THE STATIC        
004100*                                USAGE LITERAL.  IT NOW DISPLAYS          
004200*                                THE RETURN CODE AS A SECOND LINE,        
004300*                                BUILT FROM WS-RETURN-CODE-X, AS          
004400*                                THE ORIGINAL ENTRY SAID IT WOULD.        
004500*                                ALSO CHANGED WS-ARGUMENT-COUNT           
004600*                                AND WS-ARGUMENT-INDEX FROM               
004700*                                01-LEVEL TO 77-LEVEL - STANDALONE        
004800*                                SCRATCH SCALARS, NOT RECORDS.            
004900*                                                                         
005000ENVIRONMENT DIVISION.                                                     
005100CONFIGURATION SECTION.                                                    
005200SPECIAL-NAMES.                                                            
005300    C01 IS TOP-OF-FORM.                                                   
005400                                                                          
005500DATA DIVISION.                                                            
005600WORKING-STORAGE SECTION.                                                  
005700                                                                          
005800     77  WS-ARGUMENT-COUNT         PIC 9(2) COMP.                         
005900     77  WS-ARGUMENT-INDEX         PIC 9(2) COMP.                         
006000                                                                          
006100     01  WS-RUN-PARAMETERS.                                               
006200         05  WS-ARG-COMMAND-PATH   PIC X(100).                            
006300         05  WS-ARG-TRACE-PATH     PIC X(100).                            
006400     01  WS-RUN-PARAMETERS-R REDEFINES WS-RUN-PARAMETERS                  
006500                                   PIC X(200).                            
006600                                                                          
006700     01  WS-ABORT-MESSAGE-LINE.                                           
006800         05  FILLER                PIC X(80)                              
006900                 VALUE "USAGE: BUS-VOYAGE-SYSTEM <COMMAND-FILE>           
007000-                    " <TRACE-FILE>".                                     
007100     01  WS-ABORT-MESSAGE-FLAT REDEFINES WS-ABORT-MESSAGE-LINE            
007200                                   PIC X(80).                             
007300                                                                          
007400     77  WS-RETURN-CODE            PIC 9(2).                              
007500     77  WS-RETURN-CODE-X REDEFINES WS-RETURN-CODE                        
007600                                   PIC X(2).                              
007700     77  WS-RETURN-CODE-LINE       PIC X(20).                             
007800                                                                          
007900     01  FILLER                    PIC X(1).                              
008000                                                                          
008100PROCEDURE DIVISION.                                                       
008200                                                                          
008300MAIN-CONTROL.                                                             
008400     ACCEPT WS-ARGUMENT-COUNT FROM ARGUMENT-NUMBER.                       
008500     IF WS-ARGUMENT-COUNT NOT = 2                                         
008600         PERFORM ABORT-BAD-ARGUMENT-COUNT                                 
008700             THRU ABORT-BAD-ARGUMENT-COUNT-EXIT.                          
008800     PERFORM FETCH-RUN-PARAMETERS THRU FETCH-RUN-PARAMETERS-EXIT.         
008900     CALL "VOYAGE-BATCH-PROCESSOR" USING WS-ARG-COMMAND-PATH              
009000                                          WS-ARG-TRACE-PATH.              
009100     STOP RUN.                                                            
009200MAIN-CONTROL-EXIT.                                                        
009300     EXIT.                                                                
009400                                                                          
009500FETCH-RUN-PARAMETERS.                                                     
009600     MOVE 1 TO WS-ARGUMENT-INDEX.                                         
009700     DISPLAY WS-ARGUMENT-INDEX UPON ARGUMENT-NUMBER.                      
009800     ACCEPT WS-ARG-COMMAND-PATH FROM ARGUMENT-VALUE.                      
009900     MOVE 2 TO WS-ARGUMENT-INDEX.                                         
010000     DISPLAY WS-ARGUMENT-INDEX UPON ARGUMENT-NUMBER.                      
010100     ACCEPT WS-ARG-TRACE-PATH FROM ARGUMENT-VALUE.                        
010200FETCH-RUN-PARAMETERS-EXIT.                                                
010300     EXIT.                                                                
010400                                                                          
010500ABORT-BAD-ARGUMENT-COUNT.                                                 
010600     DISPLAY WS-ABORT-MESSAGE-LINE.                                       
010700     MOVE 16 TO WS-RETURN-CODE.                                           
010800     MOVE SPACES TO WS-RETURN-CODE-LINE.                                  
010900     STRING "RETURN CODE " DELIMITED BY SIZE                              
011000            WS-RETURN-CODE-X DELIMITED BY SIZE                            
011100            INTO WS-RETURN-CODE-LINE.                                     
011200     DISPLAY WS-RETURN-CODE-LINE.                                         
011300     MOVE WS-RETURN-CODE TO RETURN-CODE.                                  
011400     STOP RUN.                                                            
011500ABORT-BAD-ARGUMENT-COUNT-EXIT.                                            
011600     EXIT.                                                                
