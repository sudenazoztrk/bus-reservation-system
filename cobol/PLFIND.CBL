000100* PLFIND.CBL                                                              
000200* Voyage lookup by ID.  Walks the table in insertion order - the          
000300* table is never sorted, so this is a straight scan, not a binary         
000400* search.  Shared by VOYAGE-BATCH-PROCESSOR and TICKET-SALES; both        
000500* COPY WSFIND.CBL for the work area this paragraph chain needs.           
000600FIND-VOYAGE-BY-ID.                                                        
000700     MOVE "N" TO WS-FOUND-FLAG.                                           
000800     SET VT-IDX TO 1.                                                     
000900     PERFORM TEST-ONE-VOYAGE-ID THRU TEST-ONE-VOYAGE-ID-EXIT              
001000         UNTIL VT-IDX > VOYAGE-COUNT OR VOYAGE-WAS-FOUND.                 
001100FIND-VOYAGE-BY-ID-EXIT.                                                   
001200     EXIT.                                                                
001300                                                                          
001400TEST-ONE-VOYAGE-ID.                                                       
001500     IF VT-VOYAGE-ID(VT-IDX) = WS-TARGET-VOYAGE-ID                        
001600         MOVE "Y" TO WS-FOUND-FLAG                                        
001700     ELSE                                                                 
001800         SET VT-IDX UP BY 1.                                              
001900TEST-ONE-VOYAGE-ID-EXIT.                                                  
002000     EXIT.                                                                
