000100* WSCMDTK.CBL                                                             
000200* WORKING-STORAGE work area for one command line after it has             
000300* been split on TAB by PLTOKEN.CBL, and for one seat list after           
000400* it has been split again on the underscore.                              
000500     01  WS-RAW-COMMAND-LINE      PIC X(200).                             
000600     01  WS-COMMAND-NAME          PIC X(20).                              
000700     01  WS-TOKEN-COUNT            PIC 9(2) COMP.                         
000800     01  WS-COMMAND-TOKENS.                                               
000900         05  WS-TOKEN OCCURS 10 TIMES                                     
001000                 INDEXED BY TK-IDX                                        
001100                                     PIC X(40).                           
001200     01  WS-COMMAND-TOKENS-LINE REDEFINES WS-COMMAND-TOKENS               
001300                                     PIC X(400).                          
001400                                                                          
001500     01  WS-SEAT-LIST-RAW          PIC X(80).                             
001600     01  WS-SEAT-COUNT             PIC 9(3) COMP.                         
001700     01  WS-SEAT-LIST-TOKENS.                                             
001800         05  WS-SEAT-LIST-TOKEN OCCURS 400 TIMES                          
001900                 INDEXED BY SLT-IDX                                       
002000                                     PIC X(10).                           
002100     01  WS-SEAT-NUMBERS.                                                 
002200         05  WS-SEAT-NUMBER OCCURS 400 TIMES                              
002300                 INDEXED BY SN-IDX                                        
002400                                     PIC 9(5).                            
002500     01  WS-SEAT-NUMBERS-ALPHA REDEFINES WS-SEAT-NUMBERS.                 
002600         05  WS-SEAT-NUMBER-X OCCURS 400 TIMES                            
002700                                     PIC X(5).                            
