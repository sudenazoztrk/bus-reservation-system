000100* WSSEATS.CBL                                                             
000200* WORKING-STORAGE work area for the seat-plan paragraphs in               
000300* PLSEATS.CBL.                                                            
000400*    11/21/06  GRT   REQ-0604  CHANGED THESE FROM 01-LEVEL TO             
000500*                                77-LEVEL - ALL STANDALONE SCRATCH        
000600*                                SCALARS, NOT RECORDS, AND 77 IS          
000700*                                THE HOUSE HABIT FOR THAT, SAME AS        
000800*                                THE SCREEN PROGRAMS USE FOR THEIR        
000900*                                OWN WORK FIELDS.                         
001000     77  WS-SEAT-POS               PIC 9(3) COMP.                         
001100     77  WS-SEAT-UNDER-TEST        PIC 9(5) COMP.                         
001200     77  WS-SEAT-QUOTIENT          PIC 9(5) COMP.                         
001300     77  WS-SEAT-REMAINDER         PIC 9(1) COMP.                         
001400     77  WS-PREMIUM-SEAT-FLAG      PIC X.                                 
001500         88  SEAT-TAKES-PREMIUM-FEE VALUE "Y".                            
001600     77  WS-COMPUTED-PRICE         PIC 9(7)V99.                           
