000100* PLVALID.CBL                                                             
000200* Shared token-validation paragraphs.  Every INIT_VOYAGE,                 
000300* SELL_TICKET, REFUND_TICKET, CANCEL_VOYAGE and PRINT_VOYAGE              
000400* field check in this job runs through one of these - there is            
000500* no FUNCTION NUMVAL or FUNCTION TEST-NUMVAL in this compiler's           
000600* run-time, so the digit scan is hand rolled, the way it always           
000700* was on this job before the 1998 upgrade.                                
000800     FIND-TOKEN-LENGTH.                                                   
000900         MOVE 80 TO WS-VALIDATE-LENGTH.                                   
001000         PERFORM TRIM-TOKEN-LENGTH THRU TRIM-TOKEN-LENGTH-EXIT            
001100             UNTIL WS-VALIDATE-LENGTH = 0                                 
001200                OR WS-VALIDATE-TOKEN(WS-VALIDATE-LENGTH:1) NOT =          
001300                    SPACE.                                                
001400     FIND-TOKEN-LENGTH-EXIT.                                              
001500         EXIT.                                                            
001600                                                                          
001700     TRIM-TOKEN-LENGTH.                                                   
001800         SUBTRACT 1 FROM WS-VALIDATE-LENGTH.                              
001900     TRIM-TOKEN-LENGTH-EXIT.                                              
002000         EXIT.                                                            
002100                                                                          
002200*    REQ-0601 - a zero/space-suppressed edited numeric field (a           
002300*    voyage ID, a capacity, a revenue or fare amount) pads with           
002400*    blanks on the LEFT, not the right, so the trim has to hunt           
002500*    forward for the first significant character instead of               
002600*    backward for the first trailing blank the way                        
002700*    FIND-TOKEN-LENGTH does above.  The caller MOVEs the edited           
002800*    field into WS-VALIDATE-TOKEN first, same scratch area.               
002900     FIND-EDIT-START.                                                     
003000         MOVE 1 TO WS-VALIDATE-EDIT-START.                                
003100         PERFORM BUMP-EDIT-START THRU BUMP-EDIT-START-EXIT                
003200             UNTIL WS-VALIDATE-EDIT-START > 80                            
003300                OR WS-VALIDATE-TOKEN(WS-VALIDATE-EDIT-START:1)            
003400                    NOT = SPACE.                                          
003500     FIND-EDIT-START-EXIT.                                                
003600         EXIT.                                                            
003700                                                                          
003800     BUMP-EDIT-START.                                                     
003900         ADD 1 TO WS-VALIDATE-EDIT-START.                                 
004000     BUMP-EDIT-START-EXIT.                                                
004100         EXIT.                                                            
004200                                                                          
004300     IS-NUMERIC-TOKEN.                                                    
004400         MOVE "N" TO WS-VALIDATE-RESULT.                                  
004500         PERFORM FIND-TOKEN-LENGTH THRU FIND-TOKEN-LENGTH-EXIT.           
004600         IF WS-VALIDATE-LENGTH = 0                                        
004700             GO TO IS-NUMERIC-TOKEN-EXIT.                                 
004800         MOVE 1 TO WS-VALIDATE-START.                                     
004900         IF WS-VALIDATE-TOKEN(1:1) = "+" OR WS-VALIDATE-TOKEN(1:1)        
005000             = "-"                                                        
005100             MOVE 2 TO WS-VALIDATE-START.                                 
005200         IF WS-VALIDATE-START > WS-VALIDATE-LENGTH                        
005300             GO TO IS-NUMERIC-TOKEN-EXIT.                                 
005400         MOVE "Y" TO WS-VALIDATE-RESULT.                                  
005500         MOVE WS-VALIDATE-START TO WS-VALIDATE-POS.                       
005600         PERFORM CHECK-NUMERIC-DIGIT THRU CHECK-NUMERIC-DIGIT-EXIT        
005700             UNTIL WS-VALIDATE-POS > WS-VALIDATE-LENGTH.                  
005800     IS-NUMERIC-TOKEN-EXIT.                                               
005900         EXIT.                                                            
006000                                                                          
006100     CHECK-NUMERIC-DIGIT.                                                 
006200         IF WS-VALIDATE-TOKEN(WS-VALIDATE-POS:1) NOT NUMERIC              
006300             MOVE "N" TO WS-VALIDATE-RESULT.                              
006400         ADD 1 TO WS-VALIDATE-POS.                                        
006500     CHECK-NUMERIC-DIGIT-EXIT.                                            
006600         EXIT.                                                            
006700                                                                          
006800     IS-DECIMAL-TOKEN.                                                    
006900         MOVE "N" TO WS-VALIDATE-RESULT.                                  
007000         MOVE 0 TO WS-VALIDATE-DOT-POS.                                   
007100         PERFORM FIND-TOKEN-LENGTH THRU FIND-TOKEN-LENGTH-EXIT.           
007200         IF WS-VALIDATE-LENGTH = 0                                        
007300             GO TO IS-DECIMAL-TOKEN-EXIT.                                 
007400         MOVE 1 TO WS-VALIDATE-START.                                     
007500         IF WS-VALIDATE-TOKEN(1:1) = "+" OR WS-VALIDATE-TOKEN(1:1)        
007600             = "-"                                                        
007700             MOVE 2 TO WS-VALIDATE-START.                                 
007800         IF WS-VALIDATE-START > WS-VALIDATE-LENGTH                        
007900             GO TO IS-DECIMAL-TOKEN-EXIT.                                 
008000         MOVE WS-VALIDATE-START TO WS-VALIDATE-POS.                       
008100         MOVE "Y" TO WS-VALIDATE-RESULT.                                  
008200         PERFORM CHECK-DECIMAL-CHARACTER THRU                             
008300             CHECK-DECIMAL-CHARACTER-EXIT                                 
008400             UNTIL WS-VALIDATE-POS > WS-VALIDATE-LENGTH.                  
008500         IF WS-VALIDATE-DOT-POS = WS-VALIDATE-LENGTH                      
008600             MOVE "N" TO WS-VALIDATE-RESULT.                              
008700     IS-DECIMAL-TOKEN-EXIT.                                               
008800         EXIT.                                                            
008900                                                                          
009000     CHECK-DECIMAL-CHARACTER.                                             
009100         IF WS-VALIDATE-TOKEN(WS-VALIDATE-POS:1) = "."                    
009200             IF WS-VALIDATE-DOT-POS NOT = 0                               
009300                 MOVE "N" TO WS-VALIDATE-RESULT                           
009400             ELSE                                                         
009500                 MOVE WS-VALIDATE-POS TO WS-VALIDATE-DOT-POS              
009600         ELSE                                                             
009700             IF WS-VALIDATE-TOKEN(WS-VALIDATE-POS:1) NOT NUMERIC          
009800                 MOVE "N" TO WS-VALIDATE-RESULT.                          
009900         ADD 1 TO WS-VALIDATE-POS.                                        
010000     CHECK-DECIMAL-CHARACTER-EXIT.                                        
010100         EXIT.                                                            
010200                                                                          
010300     CONVERT-TOKEN-TO-INTEGER.                                            
010400         MOVE 0 TO WS-VALIDATE-NUMBER.                                    
010500         MOVE "N" TO WS-VALIDATE-SIGN-FLAG.                               
010600         MOVE 1 TO WS-VALIDATE-POS.                                       
010700         IF WS-VALIDATE-TOKEN(1:1) = "-"                                  
010800             MOVE "Y" TO WS-VALIDATE-SIGN-FLAG                            
010900             MOVE 2 TO WS-VALIDATE-POS                                    
011000         ELSE                                                             
011100             IF WS-VALIDATE-TOKEN(1:1) = "+"                              
011200                 MOVE 2 TO WS-VALIDATE-POS.                               
011300         PERFORM ACCUMULATE-INTEGER-DIGIT THRU                            
011400             ACCUMULATE-INTEGER-DIGIT-EXIT                                
011500             UNTIL WS-VALIDATE-POS > WS-VALIDATE-LENGTH.                  
011600         IF VALIDATE-SIGN-IS-NEG                                          
011700             MULTIPLY -1 BY WS-VALIDATE-NUMBER.                           
011800     CONVERT-TOKEN-TO-INTEGER-EXIT.                                       
011900         EXIT.                                                            
012000                                                                          
012100     ACCUMULATE-INTEGER-DIGIT.                                            
012200         MULTIPLY 10 BY WS-VALIDATE-NUMBER.                               
012300         MOVE WS-VALIDATE-TOKEN(WS-VALIDATE-POS:1) TO                     
012400             WS-VALIDATE-DIGIT-X.                                         
012500         ADD WS-VALIDATE-DIGIT-9 TO WS-VALIDATE-NUMBER.                   
012600         ADD 1 TO WS-VALIDATE-POS.                                        
012700     ACCUMULATE-INTEGER-DIGIT-EXIT.                                       
012800         EXIT.                                                            
012900                                                                          
013000     CONVERT-TOKEN-TO-PRICE.                                              
013100         MOVE 0 TO WS-VALIDATE-PRICE.                                     
013200         MOVE 0 TO WS-VALIDATE-PRICE-SCALE.                               
013300         MOVE 1 TO WS-VALIDATE-POS.                                       
013400         IF WS-VALIDATE-TOKEN(1:1) = "+"                                  
013500             MOVE 2 TO WS-VALIDATE-POS.                                   
013600         PERFORM ACCUMULATE-PRICE-DIGIT THRU                              
013700             ACCUMULATE-PRICE-DIGIT-EXIT                                  
013800             UNTIL WS-VALIDATE-POS > WS-VALIDATE-LENGTH.                  
013900     CONVERT-TOKEN-TO-PRICE-EXIT.                                         
014000         EXIT.                                                            
014100                                                                          
014200     ACCUMULATE-PRICE-DIGIT.                                              
014300         IF WS-VALIDATE-TOKEN(WS-VALIDATE-POS:1) = "."                    
014400             MOVE 1 TO WS-VALIDATE-PRICE-SCALE                            
014500         ELSE                                                             
014600             MOVE WS-VALIDATE-TOKEN(WS-VALIDATE-POS:1)                    
014700                                     TO WS-VALIDATE-DIGIT-X               
014800             IF WS-VALIDATE-PRICE-SCALE = 0                               
014900                 COMPUTE WS-VALIDATE-PRICE ROUNDED =                      
015000                         WS-VALIDATE-PRICE * 10 +                         
015100                             WS-VALIDATE-DIGIT-9                          
015200             ELSE                                                         
015300                 COMPUTE WS-VALIDATE-PRICE ROUNDED =                      
015400                         WS-VALIDATE-PRICE +                              
015500                         (WS-VALIDATE-DIGIT-9 /                           
015600                            (10 ** WS-VALIDATE-PRICE-SCALE))              
015700                 ADD 1 TO WS-VALIDATE-PRICE-SCALE.                        
015800         ADD 1 TO WS-VALIDATE-POS.                                        
015900     ACCUMULATE-PRICE-DIGIT-EXIT.                                         
016000         EXIT.                                                            
