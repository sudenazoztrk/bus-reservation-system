000100* WSRSLT.CBL                                                              
000200* Call-area result lines.  TICKET-SALES has no FD of its own for          
000300* the trace file, so it hands the lines it wants written back to          
000400* VOYAGE-BATCH-PROCESSOR in this area and lets the owner of               
000500* TRACE-FILE do the actual WRITE.  Used as WORKING-STORAGE by the         
000600* caller and as LINKAGE SECTION by the callee - same layout both          
000700* places.                                                                 
000800     01  LK-RESULT-LINE-COUNT      PIC 9(2) COMP.                         
000900     01  LK-RESULT-LINES.                                                 
001000         05  LK-RESULT-LINE OCCURS 20 TIMES                               
001100                 INDEXED BY RL-IDX                                        
001200                                     PIC X(200).                          
