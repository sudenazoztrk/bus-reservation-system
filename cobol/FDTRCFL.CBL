000100* FDTRCFL.CBL                                                             
000200* FD / record for the trace/report output file.  Every command            
000300* echo, confirmation, error, seat-plan row and report line the            
000400* job writes goes out through this one record.                            
000500     FD  TRACE-FILE                                                       
000600         LABEL RECORDS ARE OMITTED.                                       
000700     01  TRACE-LINE-RECORD.                                               
000800         05  TR-TEXT             PIC X(200).                              
000900         05  FILLER              PIC X(1).                                
