000100* WSFIND.CBL                                                              
000200* WORKING-STORAGE work area for the voyage-lookup paragraphs in           
000300* PLFIND.CBL.  Shared by VOYAGE-BATCH-PROCESSOR and TICKET-SALES          
000400* so both look a voyage up the same way.                                  
000500     01  WS-FOUND-FLAG             PIC X.                                 
000600         88  VOYAGE-WAS-FOUND      VALUE "Y".                             
000700     01  WS-TARGET-VOYAGE-ID       PIC 9(9).                              
