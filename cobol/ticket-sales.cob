000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID. TICKET-SALES.                                                 
000300AUTHOR. R. HAUSER.                                                        
000400INSTALLATION. MIDWAY TRANSIT DATA CENTER.                                 
000500DATE-WRITTEN. 04/02/87.                                                   
000600DATE-COMPILED.                                                            
000700SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                       
000800*                                                                         
000900* CHANGE LOG                                                              
001000*    04/02/87  RH    ORIG      SPLIT OUT OF THE MAIN PROCESSOR SO         
001100*                                THE SEAT SALE AND REFUND MATH            
001200*                                COULD BE TESTED ON ITS OWN.              
001300*    04/02/87  RH    ORIG      HANDLES SELL_TICKET AND                    
001400*                                REFUND_TICKET ONLY - EVERYTHING          
001500*                                ELSE STAYS IN THE CALLER.                
001600*    06/30/88  RH    REQ-0121  ADDED THE SCAN-BEFORE-MUTATE PASS          
001700*                                SO A BAD SEAT IN A MULTI-SEAT            
001800*                                COMMAND DOES NOT PART-SELL A ROW.        
001900*    01/15/89  RH    REQ-0140  MINIBUS VOYAGES MAY NOT BE                 
002000*                                REFUNDED, PER TARIFF BULLETIN 4.         
002100*    09/11/91  CDK   REQ-0277  PREMIUM SURCHARGE MATH MOVED TO            
002200*                                PLPRICE.CBL SO INIT_VOYAGE AND           
002300*                                PRINT_VOYAGE USE THE SAME RULE.          
002400*    11/02/92  CDK   REQ-0310  REVIEWED FOR THE NEW OPERATIONS            
002500*                                RUN BOOK - NO CODE CHANGE.               
002600*    07/19/94  PLT   REQ-0362  STANDARD REFUND TOTAL NOW MATCHES          
002700*                                THE LEGACY CALCULATION EXACTLY -         
002800*                                PER-SEAT AMOUNT TIMES SEAT COUNT,        
002900*                                NOT A RUNNING ACCUMULATION.  DO          
003000*                                NOT "FIX" THIS - FARES GROUP             
003100*                                SIGNED OFF ON THE BEHAVIOR.              
003200*    10/21/96  PLT   REQ-0421  CLEANED UP COMMENT BANNERS TO              
003300*                                MATCH THE REST OF THE DISPATCH           
003400*                                OFFICE SUITE.                            
003500*    08/11/98  MWJ   Y2K-0007  YEAR 2000 REVIEW - THIS PROGRAM            
003600*                                HOLDS NO DATE FIELDS.  SIGNED            
003700*                                OFF.                                     
003800*    01/06/99  MWJ   Y2K-0007  FOLLOW-UP SIGN-OFF AFTER THE FULL          
003900*                                SUITE REGRESSION RUN - NO CHANGE.        
004000*    04/17/03  DNS   REQ-0559  NO FUNCTIONAL CHANGE - RECOMPILED          
004100*                                UNDER THE NEW COMPILER RELEASE.          
004200*    11/14/06  GRT   REQ-0601  THE SOLD/REFUNDED RESULT LINES             
004300*                                WERE STRINGING THE VOYAGE ID AND         
004400*                                TOTAL AMOUNT AT THEIR FULL ZERO/         
004500*                                SPACE-PADDED WIDTH.  BOTH ARE NOW        
004600*                                RUN THROUGH AN EDITED WORKING            
004700*                                COPY AND TRIMMED TO THE FIRST            
004800*                                SIGNIFICANT CHARACTER, SAME AS           
004900*                                THE VOYAGE-BATCH-PROCESSOR FIX.          
005000*                                                                         
005100ENVIRONMENT DIVISION.                                                     
005200CONFIGURATION SECTION.                                                    
005300SPECIAL-NAMES.                                                            
005400    C01 IS TOP-OF-FORM.                                                   
005500                                                                          
005600DATA DIVISION.                                                            
005700WORKING-STORAGE SECTION.                                                  
005800                                                                          
005900     COPY "WSVALID.CBL".                                                  
006000     COPY "WSSEATS.CBL".                                                  
006100     COPY "WSFIND.CBL".                                                   
006200                                                                          
006300     01  WS-TAB-CHARACTER          PIC X VALUE X"09".                     
006400     01  WS-COMMAND-OK-FLAG        PIC X.                                 
006500         88  COMMAND-IS-OK         VALUE "Y".                             
006600     01  WS-SEAT-LIST-TEXT         PIC X(120).                            
006700     01  WS-SEAT-LIST-PTR          PIC 9(3) COMP.                         
006800     01  WS-TOTAL-AMOUNT           PIC S9(9)V99.                          
006900     01  WS-TOTAL-AMOUNT-EDIT      PIC Z(8)9.99.                          
007000     01  WS-TOTAL-AMOUNT-TEXT      PIC X(12).                             
007100     01  WS-VOYAGE-ID-EDIT         PIC Z(8)9.                             
007200     01  WS-VOYAGE-ID-TEXT         PIC X(9).                              
007300     01  WS-LINE-BUILD             PIC X(200).                            
007400     01  FILLER                    PIC X(1).                              
007500                                                                          
007600LINKAGE SECTION.                                                          
007700                                                                          
007800     COPY "WSVOYTB.CBL".                                                  
007900     COPY "WSCMDTK.CBL".                                                  
008000     COPY "WSRSLT.CBL".                                                   
008100                                                                          
008200PROCEDURE DIVISION USING VOYAGE-COUNT                                     
008300                          VOYAGE-TABLE                                    
008400                          WS-RAW-COMMAND-LINE                             
008500                          WS-COMMAND-NAME                                 
008600                          WS-TOKEN-COUNT                                  
008700                          WS-COMMAND-TOKENS                               
008800                          WS-SEAT-LIST-RAW                                
008900                          WS-SEAT-COUNT                                   
009000                          WS-SEAT-LIST-TOKENS                             
009100                          WS-SEAT-NUMBERS                                 
009200                          LK-RESULT-LINE-COUNT                            
009300                          LK-RESULT-LINES.                                
009400                                                                          
009500MAIN-CONTROL.                                                             
009600     MOVE 0 TO LK-RESULT-LINE-COUNT.                                      
009700     IF WS-COMMAND-NAME = "SELL_TICKET"                                   
009800         PERFORM PROCESS-SELL-TICKET THRU                                 
009900             PROCESS-SELL-TICKET-EXIT.                                    
010000     IF WS-COMMAND-NAME = "REFUND_TICKET"                                 
010100         PERFORM PROCESS-REFUND-TICKET THRU                               
010200             PROCESS-REFUND-TICKET-EXIT.                                  
010300     GOBACK.                                                              
010400MAIN-CONTROL-EXIT.                                                        
010500     EXIT.                                                                
010600                                                                          
010700PROCESS-SELL-TICKET.                                                      
010800     IF WS-TOKEN-COUNT NOT = 3                                            
010900         MOVE "ERROR: Wrong number of arguments for SELL_TICKET!"         
011000             TO WS-LINE-BUILD                                             
011100         PERFORM WRITE-RESULT-LINE THRU WRITE-RESULT-LINE-EXIT            
011200         GO TO PROCESS-SELL-TICKET-EXIT.                                  
011300     PERFORM VALIDATE-TARGET-VOYAGE-ID                                    
011400         THRU VALIDATE-TARGET-VOYAGE-ID-EXIT.                             
011500     IF NOT COMMAND-IS-OK                                                 
011600         GO TO PROCESS-SELL-TICKET-EXIT.                                  
011700     MOVE WS-TOKEN(3) TO WS-SEAT-LIST-RAW.                                
011800     PERFORM SPLIT-SEAT-LIST THRU SPLIT-SEAT-LIST-EXIT.                   
011900     PERFORM VALIDATE-SEATS-FOR-SALE THRU                                 
012000         VALIDATE-SEATS-FOR-SALE-EXIT.                                    
012100     IF NOT COMMAND-IS-OK                                                 
012200         GO TO PROCESS-SELL-TICKET-EXIT.                                  
012300     PERFORM SELL-THE-SEATS THRU SELL-THE-SEATS-EXIT.                     
012400     PERFORM BUILD-SEAT-LIST-TEXT THRU BUILD-SEAT-LIST-TEXT-EXIT.         
012500     PERFORM PREP-VOYAGE-ID-TEXT THRU PREP-VOYAGE-ID-TEXT-EXIT.           
012600     PERFORM PREP-TOTAL-AMOUNT-TEXT THRU                                  
012700         PREP-TOTAL-AMOUNT-TEXT-EXIT.                                     
012800     STRING "Sold seats " DELIMITED BY SIZE                               
012900            WS-SEAT-LIST-TEXT DELIMITED BY SPACE                          
013000            " on Voyage " DELIMITED BY SIZE                               
013100            WS-VOYAGE-ID-TEXT DELIMITED BY SPACE                          
013200            " for " DELIMITED BY SIZE                                     
013300            WS-TOTAL-AMOUNT-TEXT DELIMITED BY SPACE                       
013400            INTO WS-LINE-BUILD.                                           
013500     PERFORM WRITE-RESULT-LINE THRU WRITE-RESULT-LINE-EXIT.               
013600PROCESS-SELL-TICKET-EXIT.                                                 
013700     EXIT.                                                                
013800                                                                          
013900PROCESS-REFUND-TICKET.                                                    
014000     IF WS-TOKEN-COUNT NOT = 3                                            
014100         MOVE "ERROR: Wrong number of arguments for REFUND_TICK           
014200-            "ET!" TO WS-LINE-BUILD                                       
014300         PERFORM WRITE-RESULT-LINE THRU WRITE-RESULT-LINE-EXIT            
014400         GO TO PROCESS-REFUND-TICKET-EXIT.                                
014500     PERFORM VALIDATE-TARGET-VOYAGE-ID                                    
014600         THRU VALIDATE-TARGET-VOYAGE-ID-EXIT.                             
014700     IF NOT COMMAND-IS-OK                                                 
014800         GO TO PROCESS-REFUND-TICKET-EXIT.                                
014900     IF VT-BUS-TYPE(VT-IDX) = "Minibus"                                   
015000         MOVE "ERROR: Minibus tickets may not be refunded!"               
015100             TO WS-LINE-BUILD                                             
015200         PERFORM WRITE-RESULT-LINE THRU WRITE-RESULT-LINE-EXIT            
015300         GO TO PROCESS-REFUND-TICKET-EXIT.                                
015400     MOVE WS-TOKEN(3) TO WS-SEAT-LIST-RAW.                                
015500     PERFORM SPLIT-SEAT-LIST THRU SPLIT-SEAT-LIST-EXIT.                   
015600     PERFORM VALIDATE-SEATS-FOR-REFUND THRU                               
015700         VALIDATE-SEATS-FOR-REFUND-EXIT.                                  
015800     IF NOT COMMAND-IS-OK                                                 
015900         GO TO PROCESS-REFUND-TICKET-EXIT.                                
016000     PERFORM REFUND-THE-SEATS THRU REFUND-THE-SEATS-EXIT.                 
016100     PERFORM BUILD-SEAT-LIST-TEXT THRU BUILD-SEAT-LIST-TEXT-EXIT.         
016200     PERFORM PREP-VOYAGE-ID-TEXT THRU PREP-VOYAGE-ID-TEXT-EXIT.           
016300     PERFORM PREP-TOTAL-AMOUNT-TEXT THRU                                  
016400         PREP-TOTAL-AMOUNT-TEXT-EXIT.                                     
016500     STRING "Refunded seats " DELIMITED BY SIZE                           
016600            WS-SEAT-LIST-TEXT DELIMITED BY SPACE                          
016700            " on Voyage " DELIMITED BY SIZE                               
016800            WS-VOYAGE-ID-TEXT DELIMITED BY SPACE                          
016900            " for " DELIMITED BY SIZE                                     
017000            WS-TOTAL-AMOUNT-TEXT DELIMITED BY SPACE                       
017100            INTO WS-LINE-BUILD.                                           
017200     PERFORM WRITE-RESULT-LINE THRU WRITE-RESULT-LINE-EXIT.               
017300PROCESS-REFUND-TICKET-EXIT.                                               
017400     EXIT.                                                                
017500                                                                          
017600VALIDATE-TARGET-VOYAGE-ID.                                                
017700     MOVE "N" TO WS-COMMAND-OK-FLAG.                                      
017800     MOVE WS-TOKEN(2) TO WS-VALIDATE-TOKEN.                               
017900     PERFORM IS-NUMERIC-TOKEN THRU IS-NUMERIC-TOKEN-EXIT.                 
018000     IF NOT TOKEN-IS-VALID                                                
018100         MOVE "ERROR: Voyage ID must be numeric!" TO WS-LINE-BUILD        
018200         PERFORM WRITE-RESULT-LINE THRU WRITE-RESULT-LINE-EXIT            
018300         GO TO VALIDATE-TARGET-VOYAGE-ID-EXIT.                            
018400     PERFORM CONVERT-TOKEN-TO-INTEGER THRU                                
018500         CONVERT-TOKEN-TO-INTEGER-EXIT.                                   
018600     IF WS-VALIDATE-NUMBER < 0                                            
018700         MOVE "ERROR: Voyage ID must be non-negative!" TO                 
018800             WS-LINE-BUILD                                                
018900         PERFORM WRITE-RESULT-LINE THRU WRITE-RESULT-LINE-EXIT            
019000         GO TO VALIDATE-TARGET-VOYAGE-ID-EXIT.                            
019100     MOVE WS-VALIDATE-NUMBER TO WS-TARGET-VOYAGE-ID.                      
019200     PERFORM FIND-VOYAGE-BY-ID THRU FIND-VOYAGE-BY-ID-EXIT.               
019300     IF NOT VOYAGE-WAS-FOUND                                              
019400         MOVE "ERROR: Voyage does not exist!" TO WS-LINE-BUILD            
019500         PERFORM WRITE-RESULT-LINE THRU WRITE-RESULT-LINE-EXIT            
019600         GO TO VALIDATE-TARGET-VOYAGE-ID-EXIT.                            
019700     MOVE "Y" TO WS-COMMAND-OK-FLAG.                                      
019800VALIDATE-TARGET-VOYAGE-ID-EXIT.                                           
019900     EXIT.                                                                
020000                                                                          
020100VALIDATE-SEATS-FOR-SALE.                                                  
020200     MOVE "Y" TO WS-COMMAND-OK-FLAG.                                      
020300     SET SLT-IDX TO 1.                                                    
020400     PERFORM CHECK-ONE-SEAT-FOR-SALE THRU                                 
020500         CHECK-ONE-SEAT-FOR-SALE-EXIT                                     
020600         UNTIL SLT-IDX > WS-SEAT-COUNT OR NOT COMMAND-IS-OK.              
020700VALIDATE-SEATS-FOR-SALE-EXIT.                                             
020800     EXIT.                                                                
020900                                                                          
021000CHECK-ONE-SEAT-FOR-SALE.                                                  
021100     MOVE WS-SEAT-LIST-TOKEN(SLT-IDX) TO WS-VALIDATE-TOKEN.               
021200     PERFORM IS-NUMERIC-TOKEN THRU IS-NUMERIC-TOKEN-EXIT.                 
021300     IF NOT TOKEN-IS-VALID                                                
021400         MOVE "ERROR: Seat number must be numeric!" TO                    
021500             WS-LINE-BUILD                                                
021600         PERFORM WRITE-RESULT-LINE THRU WRITE-RESULT-LINE-EXIT            
021700         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
021800         GO TO CHECK-ONE-SEAT-FOR-SALE-EXIT.                              
021900     PERFORM CONVERT-TOKEN-TO-INTEGER THRU                                
022000         CONVERT-TOKEN-TO-INTEGER-EXIT.                                   
022100     IF WS-VALIDATE-NUMBER < 0                                            
022200         MOVE "ERROR: Seat number must be non-negative!" TO               
022300             WS-LINE-BUILD                                                
022400         PERFORM WRITE-RESULT-LINE THRU WRITE-RESULT-LINE-EXIT            
022500         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
022600         GO TO CHECK-ONE-SEAT-FOR-SALE-EXIT.                              
022700     MOVE WS-VALIDATE-NUMBER TO WS-SEAT-NUMBER(SLT-IDX).                  
022800     IF WS-SEAT-NUMBER(SLT-IDX) > VT-CAPACITY(VT-IDX)                     
022900         MOVE "ERROR: Seat number is out of range!" TO                    
023000             WS-LINE-BUILD                                                
023100         PERFORM WRITE-RESULT-LINE THRU WRITE-RESULT-LINE-EXIT            
023200         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
023300         GO TO CHECK-ONE-SEAT-FOR-SALE-EXIT.                              
023400     IF VT-SEAT-TABLE(VT-IDX WS-SEAT-NUMBER(SLT-IDX)) = "X"               
023500         MOVE "ERROR: Seat is already sold!" TO WS-LINE-BUILD             
023600         PERFORM WRITE-RESULT-LINE THRU WRITE-RESULT-LINE-EXIT            
023700         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
023800         GO TO CHECK-ONE-SEAT-FOR-SALE-EXIT.                              
023900     SET SLT-IDX UP BY 1.                                                 
024000CHECK-ONE-SEAT-FOR-SALE-EXIT.                                             
024100     EXIT.                                                                
024200                                                                          
024300VALIDATE-SEATS-FOR-REFUND.                                                
024400     MOVE "Y" TO WS-COMMAND-OK-FLAG.                                      
024500     SET SLT-IDX TO 1.                                                    
024600     PERFORM CHECK-ONE-SEAT-FOR-REFUND THRU                               
024700         CHECK-ONE-SEAT-FOR-REFUND-EXIT                                   
024800         UNTIL SLT-IDX > WS-SEAT-COUNT OR NOT COMMAND-IS-OK.              
024900VALIDATE-SEATS-FOR-REFUND-EXIT.                                           
025000     EXIT.                                                                
025100                                                                          
025200CHECK-ONE-SEAT-FOR-REFUND.                                                
025300     MOVE WS-SEAT-LIST-TOKEN(SLT-IDX) TO WS-VALIDATE-TOKEN.               
025400     PERFORM IS-NUMERIC-TOKEN THRU IS-NUMERIC-TOKEN-EXIT.                 
025500     IF NOT TOKEN-IS-VALID                                                
025600         MOVE "ERROR: Seat number must be numeric!" TO                    
025700             WS-LINE-BUILD                                                
025800         PERFORM WRITE-RESULT-LINE THRU WRITE-RESULT-LINE-EXIT            
025900         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
026000         GO TO CHECK-ONE-SEAT-FOR-REFUND-EXIT.                            
026100     PERFORM CONVERT-TOKEN-TO-INTEGER THRU                                
026200         CONVERT-TOKEN-TO-INTEGER-EXIT.                                   
026300     IF WS-VALIDATE-NUMBER < 0                                            
026400         MOVE "ERROR: Seat number must be non-negative!" TO               
026500             WS-LINE-BUILD                                                
026600         PERFORM WRITE-RESULT-LINE THRU WRITE-RESULT-LINE-EXIT            
026700         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
026800         GO TO CHECK-ONE-SEAT-FOR-REFUND-EXIT.                            
026900     MOVE WS-VALIDATE-NUMBER TO WS-SEAT-NUMBER(SLT-IDX).                  
027000     IF WS-SEAT-NUMBER(SLT-IDX) > VT-CAPACITY(VT-IDX)                     
027100         MOVE "ERROR: Seat number is out of range!" TO                    
027200             WS-LINE-BUILD                                                
027300         PERFORM WRITE-RESULT-LINE THRU WRITE-RESULT-LINE-EXIT            
027400         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
027500         GO TO CHECK-ONE-SEAT-FOR-REFUND-EXIT.                            
027600     IF VT-SEAT-TABLE(VT-IDX WS-SEAT-NUMBER(SLT-IDX)) = "*"               
027700         MOVE "ERROR: Seat is not sold!" TO WS-LINE-BUILD                 
027800         PERFORM WRITE-RESULT-LINE THRU WRITE-RESULT-LINE-EXIT            
027900         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
028000         GO TO CHECK-ONE-SEAT-FOR-REFUND-EXIT.                            
028100     SET SLT-IDX UP BY 1.                                                 
028200CHECK-ONE-SEAT-FOR-REFUND-EXIT.                                           
028300     EXIT.                                                                
028400                                                                          
028500SELL-THE-SEATS.                                                           
028600     MOVE 0 TO WS-TOTAL-AMOUNT.                                           
028700     SET SLT-IDX TO 1.                                                    
028800     PERFORM SELL-ONE-SEAT THRU SELL-ONE-SEAT-EXIT                        
028900         UNTIL SLT-IDX > WS-SEAT-COUNT.                                   
029000     ADD WS-TOTAL-AMOUNT TO VT-REVENUE(VT-IDX).                           
029100SELL-THE-SEATS-EXIT.                                                      
029200     EXIT.                                                                
029300                                                                          
029400SELL-ONE-SEAT.                                                            
029500     MOVE "X" TO VT-SEAT-TABLE(VT-IDX WS-SEAT-NUMBER(SLT-IDX)).           
029600     MOVE WS-SEAT-NUMBER(SLT-IDX) TO WS-SEAT-UNDER-TEST.                  
029700     PERFORM IS-PREMIUM-SEAT-NUMBER THRU                                  
029800         IS-PREMIUM-SEAT-NUMBER-EXIT.                                     
029900     IF SEAT-TAKES-PREMIUM-FEE                                            
030000         PERFORM COMPUTE-PREMIUM-SEAT-PRICE                               
030100             THRU COMPUTE-PREMIUM-SEAT-PRICE-EXIT                         
030200         ADD WS-COMPUTED-PRICE TO WS-TOTAL-AMOUNT                         
030300     ELSE                                                                 
030400         ADD VT-BASE-PRICE(VT-IDX) TO WS-TOTAL-AMOUNT.                    
030500     SET SLT-IDX UP BY 1.                                                 
030600SELL-ONE-SEAT-EXIT.                                                       
030700     EXIT.                                                                
030800                                                                          
030900REFUND-THE-SEATS.                                                         
031000     IF VT-BUS-TYPE(VT-IDX) = "Standard"                                  
031100         PERFORM REFUND-STANDARD-SEATS THRU                               
031200             REFUND-STANDARD-SEATS-EXIT                                   
031300     ELSE                                                                 
031400         PERFORM REFUND-PREMIUM-SEATS THRU                                
031500             REFUND-PREMIUM-SEATS-EXIT.                                   
031600     SUBTRACT WS-TOTAL-AMOUNT FROM VT-REVENUE(VT-IDX).                    
031700REFUND-THE-SEATS-EXIT.                                                    
031800     EXIT.                                                                
031900                                                                          
032000REFUND-STANDARD-SEATS.                                                    
032100*    Legacy Standard refund math: the per-seat amount is computed         
032200*    once (it never varies seat to seat for Standard) and the             
032300*    command total is that amount times the seat count - not an           
032400*    accumulation.  See the 07/19/94 change-log entry above.              
032500     PERFORM COMPUTE-STANDARD-SEAT-REFUND                                 
032600         THRU COMPUTE-STANDARD-SEAT-REFUND-EXIT.                          
032700     SET SLT-IDX TO 1.                                                    
032800     PERFORM FREE-ONE-SEAT THRU FREE-ONE-SEAT-EXIT                        
032900         UNTIL SLT-IDX > WS-SEAT-COUNT.                                   
033000     COMPUTE WS-TOTAL-AMOUNT ROUNDED =                                    
033100             WS-COMPUTED-PRICE * WS-SEAT-COUNT.                           
033200REFUND-STANDARD-SEATS-EXIT.                                               
033300     EXIT.                                                                
033400                                                                          
033500FREE-ONE-SEAT.                                                            
033600     MOVE "*" TO VT-SEAT-TABLE(VT-IDX WS-SEAT-NUMBER(SLT-IDX)).           
033700     SET SLT-IDX UP BY 1.                                                 
033800FREE-ONE-SEAT-EXIT.                                                       
033900     EXIT.                                                                
034000                                                                          
034100REFUND-PREMIUM-SEATS.                                                     
034200     MOVE 0 TO WS-TOTAL-AMOUNT.                                           
034300     SET SLT-IDX TO 1.                                                    
034400     PERFORM REFUND-ONE-PREMIUM-SEAT THRU                                 
034500         REFUND-ONE-PREMIUM-SEAT-EXIT                                     
034600         UNTIL SLT-IDX > WS-SEAT-COUNT.                                   
034700REFUND-PREMIUM-SEATS-EXIT.                                                
034800     EXIT.                                                                
034900                                                                          
035000REFUND-ONE-PREMIUM-SEAT.                                                  
035100     MOVE "*" TO VT-SEAT-TABLE(VT-IDX WS-SEAT-NUMBER(SLT-IDX)).           
035200     MOVE WS-SEAT-NUMBER(SLT-IDX) TO WS-SEAT-UNDER-TEST.                  
035300     PERFORM IS-PREMIUM-SEAT-NUMBER THRU                                  
035400         IS-PREMIUM-SEAT-NUMBER-EXIT.                                     
035500     IF SEAT-TAKES-PREMIUM-FEE                                            
035600         PERFORM COMPUTE-PREMIUM-SEAT-REFUND                              
035700             THRU COMPUTE-PREMIUM-SEAT-REFUND-EXIT                        
035800     ELSE                                                                 
035900         PERFORM COMPUTE-STANDARD-SEAT-REFUND                             
036000             THRU COMPUTE-STANDARD-SEAT-REFUND-EXIT.                      
036100     ADD WS-COMPUTED-PRICE TO WS-TOTAL-AMOUNT.                            
036200     SET SLT-IDX UP BY 1.                                                 
036300REFUND-ONE-PREMIUM-SEAT-EXIT.                                             
036400     EXIT.                                                                
036500                                                                          
036600BUILD-SEAT-LIST-TEXT.                                                     
036700     MOVE SPACES TO WS-SEAT-LIST-TEXT.                                    
036800     MOVE 1 TO WS-SEAT-LIST-PTR.                                          
036900     SET SLT-IDX TO 1.                                                    
037000     PERFORM APPEND-ONE-SEAT-TOKEN THRU APPEND-ONE-SEAT-TOKEN-EXIT        
037100         UNTIL SLT-IDX > WS-SEAT-COUNT.                                   
037200BUILD-SEAT-LIST-TEXT-EXIT.                                                
037300     EXIT.                                                                
037400                                                                          
037500APPEND-ONE-SEAT-TOKEN.                                                    
037600     IF SLT-IDX > 1                                                       
037700         STRING "-" DELIMITED BY SIZE INTO WS-SEAT-LIST-TEXT              
037800             WITH POINTER WS-SEAT-LIST-PTR.                               
037900     STRING WS-SEAT-LIST-TOKEN(SLT-IDX) DELIMITED BY SPACE                
038000         INTO WS-SEAT-LIST-TEXT                                           
038100         WITH POINTER WS-SEAT-LIST-PTR.                                   
038200     SET SLT-IDX UP BY 1.                                                 
038300APPEND-ONE-SEAT-TOKEN-EXIT.                                               
038400     EXIT.                                                                
038500                                                                          
038600WRITE-RESULT-LINE.                                                        
038700     ADD 1 TO LK-RESULT-LINE-COUNT.                                       
038800     SET RL-IDX TO LK-RESULT-LINE-COUNT.                                  
038900     MOVE WS-LINE-BUILD TO LK-RESULT-LINE(RL-IDX).                        
039000WRITE-RESULT-LINE-EXIT.                                                   
039100     EXIT.                                                                
039200                                                                          
039300*    REQ-0601 - VT-VOYAGE-ID and WS-TOTAL-AMOUNT are trimmed to an        
039400*    edited working copy before they go into the sold/refunded            
039500*    result line.  Both land in the same STRING as the seat list,         
039600*    so each trimmed value is parked in its own TEXT holder before        
039700*    the STRING runs, the same way the seat list itself is built          
039800*    up ahead of time in WS-SEAT-LIST-TEXT.                               
039900PREP-VOYAGE-ID-TEXT.                                                      
040000     MOVE VT-VOYAGE-ID(VT-IDX) TO WS-VOYAGE-ID-EDIT.                      
040100     MOVE WS-VOYAGE-ID-EDIT TO WS-VALIDATE-TOKEN.                         
040200     PERFORM FIND-EDIT-START THRU FIND-EDIT-START-EXIT.                   
040300     MOVE WS-VALIDATE-TOKEN(WS-VALIDATE-EDIT-START:)                      
040400         TO WS-VOYAGE-ID-TEXT.                                            
040500PREP-VOYAGE-ID-TEXT-EXIT.                                                 
040600     EXIT.                                                                
040700                                                                          
040800PREP-TOTAL-AMOUNT-TEXT.                                                   
040900     MOVE WS-TOTAL-AMOUNT TO WS-TOTAL-AMOUNT-EDIT.                        
041000     MOVE WS-TOTAL-AMOUNT-EDIT TO WS-VALIDATE-TOKEN.                      
041100     PERFORM FIND-EDIT-START THRU FIND-EDIT-START-EXIT.                   
041200     MOVE WS-VALIDATE-TOKEN(WS-VALIDATE-EDIT-START:)                      
041300         TO WS-TOTAL-AMOUNT-TEXT.                                         
041400PREP-TOTAL-AMOUNT-TEXT-EXIT.                                              
041500     EXIT.                                                                
041600                                                                          
041700     COPY "PLVALID.CBL".                                                  
041800     COPY "PLTOKEN.CBL".                                                  
041900     COPY "PLPRICE.CBL".                                                  
042000     COPY "PLFIND.CBL".                                                   
