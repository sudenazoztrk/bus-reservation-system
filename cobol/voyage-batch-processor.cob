000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID. VOYAGE-BATCH-PROCESSOR.                                       
000300AUTHOR. R. HAUSER.                                                        
000400INSTALLATION. MIDWAY TRANSIT DATA CENTER.                                 
000500DATE-WRITTEN. 03/20/87.                                                   
000600DATE-COMPILED.                                                            
000700SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                       
000800*                                                                         
000900* CHANGE LOG                                                              
001000*    03/20/87  RH    ORIG      FIRST CUT - READS THE DISPATCH             
001100*                                OFFICE COMMAND FILE AND KEEPS THE        
001200*                                IN-MEMORY VOYAGE TABLE FOR THE           
001300*                                LIFE OF THE RUN.                         
001400*    03/20/87  RH    ORIG      INIT_VOYAGE, PRINT_VOYAGE,                 
001500*                                CANCEL_VOYAGE AND Z_REPORT LIVE          
001600*                                HERE.  SEE TICKET-SALES FOR THE          
001700*                                SELL/REFUND PAIR.                        
001800*    04/02/87  RH    REQ-0098  SELL_TICKET AND REFUND_TICKET              
001900*                                SPLIT OUT TO TICKET-SALES SO THE         
002000*                                FARE MATH COULD BE UNIT TESTED           
002100*                                WITHOUT A FULL COMMAND FILE -            
002200*                                CALL WIRING ADDED HERE.                  
002300*    08/14/87  RH    REQ-0105  PREMIUM BUS TYPE ADDED.  MINIBUS           
002400*                                AND STANDARD WERE THE ONLY TWO           
002500*                                TYPES THE OFFICE RAN UNTIL THE           
002600*                                COASTAL EXPRESS CONTRACT.                
002700*    02/02/88  RH    REQ-0118  INIT_VOYAGE NOW REJECTS A VOYAGE ID        
002800*                                ALREADY IN USE INSTEAD OF QUIETLY        
002900*                                OVERWRITING THE OLD ENTRY.               
003000*    01/15/89  RH    REQ-0140  MINIBUS VOYAGES MAY NOT BE                 
003100*                                REFUNDED, PER TARIFF BULLETIN 4 -        
003200*                                CHECK LIVES IN TICKET-SALES,             
003300*                                NOTED HERE FOR THE RUN BOOK.             
003400*    06/09/90  CDK   REQ-0205  CANCEL_VOYAGE REVENUE REVERSAL WAS         
003500*                                USING THE CURRENT BASE PRICE FOR         
003600*                                EVERY OCCUPIED SEAT EVEN ON A            
003700*                                PREMIUM VOYAGE.  NOW WALKS THE           
003800*                                SEAT TABLE AND PRICES EACH               
003900*                                SEAT BY ITS OWN RULE BEFORE IT           
004000*                                REVERSES IT.                             
004100*    09/11/91  CDK   REQ-0277  PREMIUM SURCHARGE MATH MOVED TO            
004200*                                PLPRICE.CBL SO THIS PROGRAM AND          
004300*                                TICKET-SALES USE THE SAME RULE.          
004400*    03/30/92  CDK   REQ-0288  Z_REPORT WITH EXTRA TOKENS ON THE          
004500*                                COMMAND LINE NOW DRAWS A USAGE           
004600*                                ERROR AND SKIPS THE REPORT FOR           
004700*                                THAT LINE INSTEAD OF RUNNING IT          
004800*                                ANYWAY - OPERATIONS WAS SEEING           
004900*                                DOUBLE REPORTS ON A TYPO.                
005000*    11/02/92  CDK   REQ-0310  REVIEWED FOR THE NEW OPERATIONS RUN        
005100*                                BOOK - NO CODE CHANGE.                   
005200*    07/08/93  PLT   REQ-0344  CLOSING Z REPORT IS NOW SKIPPED            
005300*                                WHEN THE LAST COMMAND LINE WAS           
005400*                                ITSELF Z_REPORT, MALFORMED OR            
005500*                                NOT, SO A RUN NEVER ENDS WITH            
005600*                                TWO REPORTS BACK TO BACK.                
005700*    10/21/96  PLT   REQ-0421  CLEANED UP COMMENT BANNERS TO MATCH        
005800*                                THE REST OF THE DISPATCH OFFICE          
005900*                                SUITE.                                   
006000*    08/11/98  MWJ   Y2K-0007  YEAR 2000 REVIEW - THIS PROGRAM            
006100*                                HOLDS NO DATE FIELDS.  SIGNED            
006200*                                OFF.                                     
006300*    01/06/99  MWJ   Y2K-0007  FOLLOW-UP SIGN-OFF AFTER THE FULL          
006400*                                SUITE REGRESSION RUN - NO CHANGE.        
006500*    04/17/03  DNS   REQ-0559  NO FUNCTIONAL CHANGE - RECOMPILED          
006600*                                UNDER THE NEW COMPILER RELEASE.          
006700*    11/14/06  GRT   REQ-0601  VOYAGE ID AND CAPACITY WERE BEING          
006800*                                STRUNG INTO THE TRACE LINES AT           
006900*                                THEIR FULL ZERO-PADDED WIDTH,            
007000*                                E.G. "000000100" NOT "100".              
007100*                                EDITED COPIES ARE NOW TRIMMED TO         
007200*                                THE FIRST SIGNIFICANT DIGIT              
007300*                                BEFORE THEY GO INTO A LINE - SEE         
007400*                                WS-VOYAGE-ID-EDIT,                       
007500*                                WS-CAPACITY-EDIT AND                     
007600*                                FIND-EDIT-START IN PLVALID.              
007700*    11/14/06  GRT   REQ-0601  SAME FIX APPLIED TO THE REVENUE            
007800*                                AND PREMIUM PRICE LINES - THE            
007900*                                EDITED AMOUNT FIELDS WERE BEING          
008000*                                STRUNG AT FULL WIDTH, LEAVING THE        
008100*                                BLANK SUPPRESSION POSITIONS IN           
008200*                                THE LINE                                 
008300*    11/14/06  GRT   REQ-0601  CHECK-INIT-TOKEN-COUNT NOW CHECKS          
008400*                                THE EXACT ARGUMENT COUNT FOR             
008500*                                STANDARD (8) AND PREMIUM (9)             
008600*                                INSTEAD OF JUST THE OVERALL 7-9          
008700*                                RANGE - A SHORT STANDARD COMMAND         
008800*                                WAS SLIPPING THROUGH WITHOUT A           
008900*                                REFUND-CUT, AND A SHORT PREMIUM          
009000*                                COMMAND WAS SLIPPING THROUGH WITH        
009100*                                PREMIUM-FEE DEFAULTED TO ZERO.           
009200*                                                                         
009300ENVIRONMENT DIVISION.                                                     
009400CONFIGURATION SECTION.                                                    
009500SPECIAL-NAMES.                                                            
009600    C01 IS TOP-OF-FORM.                                                   
009700                                                                          
009800INPUT-OUTPUT SECTION.                                                     
009900FILE-CONTROL.                                                             
010000                                                                          
010100     COPY "SLCMDFL.CBL".                                                  
010200     COPY "SLTRCFL.CBL".                                                  
010300                                                                          
010400DATA DIVISION.                                                            
010500FILE SECTION.                                                             
010600                                                                          
010700     COPY "FDCMDFL.CBL".                                                  
010800     COPY "FDTRCFL.CBL".                                                  
010900                                                                          
011000WORKING-STORAGE SECTION.                                                  
011100                                                                          
011200     COPY "WSVOYTB.CBL".                                                  
011300     COPY "WSVOYLM.CBL".                                                  
011400     COPY "WSCMDTK.CBL".                                                  
011500     COPY "WSVALID.CBL".                                                  
011600     COPY "WSSEATS.CBL".                                                  
011700     COPY "WSFIND.CBL".                                                   
011800     COPY "WSRSLT.CBL".                                                   
011900                                                                          
012000     01  WS-TAB-CHARACTER          PIC X VALUE X"09".                     
012100     01  WS-COMMAND-FILE-PATH      PIC X(100).                            
012200     01  WS-TRACE-FILE-PATH        PIC X(100).                            
012300     01  WS-COMMAND-FILE-STATUS    PIC X(2).                              
012400     01  WS-TRACE-FILE-STATUS      PIC X(2).                              
012500     01  WS-EOF-FLAG               PIC X.                                 
012600         88  AT-END-OF-COMMAND-FILE VALUE "Y".                            
012700     01  WS-ANY-LINE-FLAG          PIC X.                                 
012800     01  WS-LAST-WAS-ZREPORT-FLAG  PIC X.                                 
012900     01  WS-COMMAND-OK-FLAG        PIC X.                                 
013000         88  COMMAND-IS-OK         VALUE "Y".                             
013100     01  WS-RAW-LINE-LENGTH        PIC 9(3) COMP.                         
013200     01  WS-NEW-SLOT               PIC 9(3) COMP.                         
013300     01  WS-REMOVE-SLOT            PIC 9(3) COMP.                         
013400     01  WS-SHIFT-FROM             PIC 9(3) COMP.                         
013500     01  WS-FROM-LEN               PIC 9(2) COMP.                         
013600     01  WS-TO-LEN                 PIC 9(2) COMP.                         
013700     01  WS-OCCUPIED-COUNT         PIC 9(5) COMP.                         
013800     01  WS-REVERSAL-AMOUNT        PIC S9(9)V99.                          
013900     01  WS-REVENUE-EDIT           PIC -(8)9.99.                          
014000     01  WS-PREMIUM-PRICE-EDIT     PIC Z(8)9.99.                          
014100     01  WS-VOYAGE-ID-EDIT         PIC Z(8)9.                             
014200     01  WS-CAPACITY-EDIT          PIC Z(4)9.                             
014300     01  WS-VOYAGE-ID-TEXT         PIC X(9).                              
014400     01  WS-CAPACITY-TEXT          PIC X(5).                              
014500     01  WS-LINE-BUILD             PIC X(200).                            
014600     01  FILLER                    PIC X(1).                              
014700                                                                          
014800LINKAGE SECTION.                                                          
014900                                                                          
015000     01  LK-COMMAND-PATH           PIC X(100).                            
015100     01  LK-TRACE-PATH             PIC X(100).                            
015200                                                                          
015300PROCEDURE DIVISION USING LK-COMMAND-PATH LK-TRACE-PATH.                   
015400                                                                          
015500MAIN-CONTROL.                                                             
015600     MOVE LK-COMMAND-PATH TO WS-COMMAND-FILE-PATH.                        
015700     MOVE LK-TRACE-PATH TO WS-TRACE-FILE-PATH.                            
015800     MOVE 0 TO VOYAGE-COUNT.                                              
015900     MOVE "N" TO WS-EOF-FLAG.                                             
016000     MOVE "N" TO WS-ANY-LINE-FLAG.                                        
016100     MOVE "N" TO WS-LAST-WAS-ZREPORT-FLAG.                                
016200     OPEN INPUT COMMAND-FILE.                                             
016300     IF WS-COMMAND-FILE-STATUS NOT = "00"                                 
016400         DISPLAY "ERROR: Cannot open command file - run aborted."         
016500         GOBACK.                                                          
016600     OPEN OUTPUT TRACE-FILE.                                              
016700     IF WS-TRACE-FILE-STATUS NOT = "00"                                   
016800         DISPLAY "ERROR: Cannot open trace file - run aborted."           
016900         CLOSE COMMAND-FILE                                               
017000         GOBACK.                                                          
017100     READ COMMAND-FILE INTO WS-RAW-COMMAND-LINE                           
017200         AT END MOVE "Y" TO WS-EOF-FLAG.                                  
017300     PERFORM PROCESS-COMMAND-LINES THRU PROCESS-COMMAND-LINES-EXIT        
017400         UNTIL AT-END-OF-COMMAND-FILE.                                    
017500     IF WS-ANY-LINE-FLAG = "N" OR WS-LAST-WAS-ZREPORT-FLAG = "N"          
017600         PERFORM RUN-Z-REPORT THRU RUN-Z-REPORT-EXIT.                     
017700     CLOSE COMMAND-FILE.                                                  
017800     CLOSE TRACE-FILE.                                                    
017900     GOBACK.                                                              
018000MAIN-CONTROL-EXIT.                                                        
018100     EXIT.                                                                
018200                                                                          
018300PROCESS-COMMAND-LINES.                                                    
018400     MOVE "Y" TO WS-ANY-LINE-FLAG.                                        
018500     PERFORM ECHO-COMMAND-LINE THRU ECHO-COMMAND-LINE-EXIT.               
018600     PERFORM SPLIT-COMMAND-LINE THRU SPLIT-COMMAND-LINE-EXIT.             
018700     PERFORM DISPATCH-COMMAND THRU DISPATCH-COMMAND-EXIT.                 
018800     READ COMMAND-FILE INTO WS-RAW-COMMAND-LINE                           
018900         AT END MOVE "Y" TO WS-EOF-FLAG.                                  
019000PROCESS-COMMAND-LINES-EXIT.                                               
019100     EXIT.                                                                
019200                                                                          
019300ECHO-COMMAND-LINE.                                                        
019400     MOVE 200 TO WS-RAW-LINE-LENGTH.                                      
019500     PERFORM SHRINK-RAW-LINE-LENGTH THRU                                  
019600         SHRINK-RAW-LINE-LENGTH-EXIT                                      
019700         UNTIL WS-RAW-LINE-LENGTH = 0                                     
019800            OR WS-RAW-COMMAND-LINE(WS-RAW-LINE-LENGTH:1) NOT =            
019900                SPACE.                                                    
020000     MOVE SPACES TO WS-LINE-BUILD.                                        
020100     IF WS-RAW-LINE-LENGTH > 0                                            
020200         STRING "COMMAND: " DELIMITED BY SIZE                             
020300                WS-RAW-COMMAND-LINE(1:WS-RAW-LINE-LENGTH)                 
020400                     DELIMITED BY SIZE                                    
020500                INTO WS-LINE-BUILD                                        
020600     ELSE                                                                 
020700         MOVE "COMMAND: " TO WS-LINE-BUILD.                               
020800     PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT.                 
020900ECHO-COMMAND-LINE-EXIT.                                                   
021000     EXIT.                                                                
021100                                                                          
021200SHRINK-RAW-LINE-LENGTH.                                                   
021300     SUBTRACT 1 FROM WS-RAW-LINE-LENGTH.                                  
021400SHRINK-RAW-LINE-LENGTH-EXIT.                                              
021500     EXIT.                                                                
021600                                                                          
021700DISPATCH-COMMAND.                                                         
021800     IF WS-COMMAND-NAME = "INIT_VOYAGE"                                   
021900         PERFORM RUN-INIT-VOYAGE THRU RUN-INIT-VOYAGE-EXIT                
022000         MOVE "N" TO WS-LAST-WAS-ZREPORT-FLAG                             
022100         GO TO DISPATCH-COMMAND-EXIT.                                     
022200     IF WS-COMMAND-NAME = "SELL_TICKET"                                   
022300         PERFORM RUN-TICKET-SALES THRU RUN-TICKET-SALES-EXIT              
022400         MOVE "N" TO WS-LAST-WAS-ZREPORT-FLAG                             
022500         GO TO DISPATCH-COMMAND-EXIT.                                     
022600     IF WS-COMMAND-NAME = "REFUND_TICKET"                                 
022700         PERFORM RUN-TICKET-SALES THRU RUN-TICKET-SALES-EXIT              
022800         MOVE "N" TO WS-LAST-WAS-ZREPORT-FLAG                             
022900         GO TO DISPATCH-COMMAND-EXIT.                                     
023000     IF WS-COMMAND-NAME = "CANCEL_VOYAGE"                                 
023100         PERFORM RUN-CANCEL-VOYAGE THRU RUN-CANCEL-VOYAGE-EXIT            
023200         MOVE "N" TO WS-LAST-WAS-ZREPORT-FLAG                             
023300         GO TO DISPATCH-COMMAND-EXIT.                                     
023400     IF WS-COMMAND-NAME = "PRINT_VOYAGE"                                  
023500         PERFORM RUN-PRINT-VOYAGE THRU RUN-PRINT-VOYAGE-EXIT              
023600         MOVE "N" TO WS-LAST-WAS-ZREPORT-FLAG                             
023700         GO TO DISPATCH-COMMAND-EXIT.                                     
023800     IF WS-COMMAND-NAME = "Z_REPORT"                                      
023900         PERFORM RUN-Z-REPORT-COMMAND THRU                                
024000             RUN-Z-REPORT-COMMAND-EXIT                                    
024100         GO TO DISPATCH-COMMAND-EXIT.                                     
024200     PERFORM RUN-UNKNOWN-COMMAND THRU RUN-UNKNOWN-COMMAND-EXIT.           
024300     MOVE "N" TO WS-LAST-WAS-ZREPORT-FLAG.                                
024400DISPATCH-COMMAND-EXIT.                                                    
024500     EXIT.                                                                
024600                                                                          
024700RUN-UNKNOWN-COMMAND.                                                      
024800     MOVE WS-COMMAND-NAME TO WS-VALIDATE-TOKEN.                           
024900     PERFORM FIND-TOKEN-LENGTH THRU FIND-TOKEN-LENGTH-EXIT.               
025000     MOVE SPACES TO WS-LINE-BUILD.                                        
025100     IF WS-VALIDATE-LENGTH > 0                                            
025200         STRING "ERROR: There is no command namely "                      
025300                     DELIMITED BY SIZE                                    
025400                WS-VALIDATE-TOKEN(1:WS-VALIDATE-LENGTH)                   
025500                     DELIMITED BY SIZE                                    
025600                "!" DELIMITED BY SIZE                                     
025700                INTO WS-LINE-BUILD                                        
025800     ELSE                                                                 
025900         MOVE "ERROR: There is no command namely !" TO                    
026000             WS-LINE-BUILD.                                               
026100     PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT.                 
026200RUN-UNKNOWN-COMMAND-EXIT.                                                 
026300     EXIT.                                                                
026400                                                                          
026500*    INIT_VOYAGE ------------------------------------------------         
026600                                                                          
026700RUN-INIT-VOYAGE.                                                          
026800     MOVE VOYAGE-COUNT TO WS-NEW-SLOT.                                    
026900     ADD 1 TO WS-NEW-SLOT.                                                
027000     MOVE "Y" TO WS-COMMAND-OK-FLAG.                                      
027100     PERFORM VALIDATE-INIT-ARGS THRU VALIDATE-INIT-ARGS-EXIT.             
027200     IF COMMAND-IS-OK                                                     
027300         PERFORM CREATE-NEW-VOYAGE THRU CREATE-NEW-VOYAGE-EXIT.           
027400RUN-INIT-VOYAGE-EXIT.                                                     
027500     EXIT.                                                                
027600                                                                          
027700VALIDATE-INIT-ARGS.                                                       
027800     MOVE 0 TO VT-REFUND-CUT(WS-NEW-SLOT).                                
027900     MOVE 0 TO VT-PREMIUM-FEE(WS-NEW-SLOT).                               
028000     PERFORM CHECK-INIT-TOKEN-COUNT THRU                                  
028100         CHECK-INIT-TOKEN-COUNT-EXIT.                                     
028200     IF COMMAND-IS-OK                                                     
028300         PERFORM CHECK-INIT-VOYAGE-ID THRU                                
028400             CHECK-INIT-VOYAGE-ID-EXIT.                                   
028500     IF COMMAND-IS-OK                                                     
028600         PERFORM CHECK-INIT-FROM-CITY THRU                                
028700             CHECK-INIT-FROM-CITY-EXIT.                                   
028800     IF COMMAND-IS-OK                                                     
028900         PERFORM CHECK-INIT-TO-CITY THRU CHECK-INIT-TO-CITY-EXIT.         
029000     IF COMMAND-IS-OK                                                     
029100         PERFORM CHECK-INIT-NUM-ROWS THRU                                 
029200             CHECK-INIT-NUM-ROWS-EXIT.                                    
029300     IF COMMAND-IS-OK                                                     
029400         PERFORM CHECK-INIT-BASE-PRICE THRU                               
029500             CHECK-INIT-BASE-PRICE-EXIT.                                  
029600     IF COMMAND-IS-OK                                                     
029700         PERFORM CHECK-INIT-REFUND-CUT THRU                               
029800             CHECK-INIT-REFUND-CUT-EXIT.                                  
029900     IF COMMAND-IS-OK                                                     
030000         PERFORM CHECK-INIT-PREMIUM-FEE                                   
030100             THRU CHECK-INIT-PREMIUM-FEE-EXIT.                            
030200     IF COMMAND-IS-OK                                                     
030300         PERFORM CHECK-INIT-BUS-TYPE THRU                                 
030400             CHECK-INIT-BUS-TYPE-EXIT.                                    
030500VALIDATE-INIT-ARGS-EXIT.                                                  
030600     EXIT.                                                                
030700                                                                          
030800CHECK-INIT-TOKEN-COUNT.                                                   
030900*    REQ-0601 - the count itself has to be bus-type aware:                
031000*    Standard takes REFUND-CUT and nothing past it (8 tokens),            
031100*    Premium takes REFUND-CUT and PREMIUM-FEE (9 tokens).  Without        
031200*    this, a short Premium command fell through to                        
031300*    CHECK-INIT-PREMIUM-FEE with WS-TOKEN-COUNT < 9 and that              
031400*    paragraph just skipped the check, leaving PREMIUM-FEE at the         
031500*    zero VALIDATE-INIT-ARGS defaulted it to.                             
031600     MOVE "Y" TO WS-COMMAND-OK-FLAG.                                      
031700     IF WS-TOKEN-COUNT < 7 OR WS-TOKEN-COUNT > 9                          
031800         MOVE "ERROR: Wrong number of arguments for INIT_VOYAGE!"         
031900             TO WS-LINE-BUILD                                             
032000         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
032100         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
032200         GO TO CHECK-INIT-TOKEN-COUNT-EXIT.                               
032300     IF WS-TOKEN(2) = "Standard" AND WS-TOKEN-COUNT NOT = 8               
032400         MOVE "ERROR: Wrong number of arguments for INIT_VOYAGE!"         
032500             TO WS-LINE-BUILD                                             
032600         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
032700         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
032800         GO TO CHECK-INIT-TOKEN-COUNT-EXIT.                               
032900     IF WS-TOKEN(2) = "Premium" AND WS-TOKEN-COUNT NOT = 9                
033000         MOVE "ERROR: Wrong number of arguments for INIT_VOYAGE!"         
033100             TO WS-LINE-BUILD                                             
033200         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
033300         MOVE "N" TO WS-COMMAND-OK-FLAG.                                  
033400CHECK-INIT-TOKEN-COUNT-EXIT.                                              
033500     EXIT.                                                                
033600                                                                          
033700CHECK-INIT-VOYAGE-ID.                                                     
033800     MOVE WS-TOKEN(3) TO WS-VALIDATE-TOKEN.                               
033900     PERFORM IS-NUMERIC-TOKEN THRU IS-NUMERIC-TOKEN-EXIT.                 
034000     IF NOT TOKEN-IS-VALID                                                
034100         MOVE "ERROR: Voyage ID must be numeric!" TO WS-LINE-BUILD        
034200         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
034300         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
034400         GO TO CHECK-INIT-VOYAGE-ID-EXIT.                                 
034500     PERFORM CONVERT-TOKEN-TO-INTEGER THRU                                
034600         CONVERT-TOKEN-TO-INTEGER-EXIT.                                   
034700     IF WS-VALIDATE-NUMBER NOT > 0                                        
034800         MOVE "ERROR: Voyage ID must be positive!" TO                     
034900             WS-LINE-BUILD                                                
035000         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
035100         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
035200         GO TO CHECK-INIT-VOYAGE-ID-EXIT.                                 
035300     MOVE WS-VALIDATE-NUMBER TO WS-TARGET-VOYAGE-ID.                      
035400     PERFORM FIND-VOYAGE-BY-ID THRU FIND-VOYAGE-BY-ID-EXIT.               
035500     IF VOYAGE-WAS-FOUND                                                  
035600         MOVE "ERROR: Voyage ID is already in use!" TO                    
035700             WS-LINE-BUILD                                                
035800         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
035900         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
036000         GO TO CHECK-INIT-VOYAGE-ID-EXIT.                                 
036100     MOVE WS-TARGET-VOYAGE-ID TO VT-VOYAGE-ID(WS-NEW-SLOT).               
036200CHECK-INIT-VOYAGE-ID-EXIT.                                                
036300     EXIT.                                                                
036400                                                                          
036500CHECK-INIT-FROM-CITY.                                                     
036600     MOVE WS-TOKEN(4) TO WS-VALIDATE-TOKEN.                               
036700     PERFORM IS-NUMERIC-TOKEN THRU IS-NUMERIC-TOKEN-EXIT.                 
036800     PERFORM FIND-TOKEN-LENGTH THRU FIND-TOKEN-LENGTH-EXIT.               
036900     IF TOKEN-IS-VALID OR WS-VALIDATE-LENGTH = 0                          
037000         MOVE "ERROR: FROM-CITY must be a non-numeric string!"            
037100             TO WS-LINE-BUILD                                             
037200         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
037300         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
037400         GO TO CHECK-INIT-FROM-CITY-EXIT.                                 
037500     MOVE WS-TOKEN(4) TO VT-FROM-CITY(WS-NEW-SLOT).                       
037600CHECK-INIT-FROM-CITY-EXIT.                                                
037700     EXIT.                                                                
037800                                                                          
037900CHECK-INIT-TO-CITY.                                                       
038000     MOVE WS-TOKEN(5) TO WS-VALIDATE-TOKEN.                               
038100     PERFORM IS-NUMERIC-TOKEN THRU IS-NUMERIC-TOKEN-EXIT.                 
038200     PERFORM FIND-TOKEN-LENGTH THRU FIND-TOKEN-LENGTH-EXIT.               
038300     IF TOKEN-IS-VALID OR WS-VALIDATE-LENGTH = 0                          
038400         MOVE "ERROR: TO-CITY must be a non-numeric string!"              
038500             TO WS-LINE-BUILD                                             
038600         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
038700         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
038800         GO TO CHECK-INIT-TO-CITY-EXIT.                                   
038900     MOVE WS-TOKEN(5) TO VT-TO-CITY(WS-NEW-SLOT).                         
039000CHECK-INIT-TO-CITY-EXIT.                                                  
039100     EXIT.                                                                
039200                                                                          
039300CHECK-INIT-NUM-ROWS.                                                      
039400     MOVE WS-TOKEN(6) TO WS-VALIDATE-TOKEN.                               
039500     PERFORM IS-NUMERIC-TOKEN THRU IS-NUMERIC-TOKEN-EXIT.                 
039600     IF NOT TOKEN-IS-VALID                                                
039700         MOVE "ERROR: NUM-ROWS must be numeric!" TO WS-LINE-BUILD         
039800         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
039900         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
040000         GO TO CHECK-INIT-NUM-ROWS-EXIT.                                  
040100     PERFORM CONVERT-TOKEN-TO-INTEGER THRU                                
040200         CONVERT-TOKEN-TO-INTEGER-EXIT.                                   
040300     IF WS-VALIDATE-NUMBER NOT > 0                                        
040400         MOVE "ERROR: NUM-ROWS must be positive!" TO WS-LINE-BUILD        
040500         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
040600         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
040700         GO TO CHECK-INIT-NUM-ROWS-EXIT.                                  
040800     MOVE WS-VALIDATE-NUMBER TO VT-NUM-ROWS(WS-NEW-SLOT).                 
040900CHECK-INIT-NUM-ROWS-EXIT.                                                 
041000     EXIT.                                                                
041100                                                                          
041200CHECK-INIT-BASE-PRICE.                                                    
041300     MOVE WS-TOKEN(7) TO WS-VALIDATE-TOKEN.                               
041400     PERFORM IS-DECIMAL-TOKEN THRU IS-DECIMAL-TOKEN-EXIT.                 
041500     IF NOT TOKEN-IS-VALID                                                
041600         MOVE "ERROR: BASE-PRICE must be numeric!" TO                     
041700             WS-LINE-BUILD                                                
041800         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
041900         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
042000         GO TO CHECK-INIT-BASE-PRICE-EXIT.                                
042100     PERFORM CONVERT-TOKEN-TO-PRICE THRU                                  
042200         CONVERT-TOKEN-TO-PRICE-EXIT.                                     
042300     IF WS-VALIDATE-PRICE NOT > 0                                         
042400         MOVE "ERROR: BASE-PRICE must be positive!" TO                    
042500             WS-LINE-BUILD                                                
042600         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
042700         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
042800         GO TO CHECK-INIT-BASE-PRICE-EXIT.                                
042900     MOVE WS-VALIDATE-PRICE TO VT-BASE-PRICE(WS-NEW-SLOT).                
043000CHECK-INIT-BASE-PRICE-EXIT.                                               
043100     EXIT.                                                                
043200                                                                          
043300CHECK-INIT-REFUND-CUT.                                                    
043400     IF WS-TOKEN-COUNT < 8                                                
043500         GO TO CHECK-INIT-REFUND-CUT-EXIT.                                
043600     MOVE WS-TOKEN(8) TO WS-VALIDATE-TOKEN.                               
043700     PERFORM IS-NUMERIC-TOKEN THRU IS-NUMERIC-TOKEN-EXIT.                 
043800     IF NOT TOKEN-IS-VALID                                                
043900         MOVE "ERROR: REFUND-CUT must be numeric!" TO                     
044000             WS-LINE-BUILD                                                
044100         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
044200         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
044300         GO TO CHECK-INIT-REFUND-CUT-EXIT.                                
044400     PERFORM CONVERT-TOKEN-TO-INTEGER THRU                                
044500         CONVERT-TOKEN-TO-INTEGER-EXIT.                                   
044600     IF WS-VALIDATE-NUMBER < 0 OR WS-VALIDATE-NUMBER > 100                
044700         MOVE "ERROR: REFUND-CUT must be in range 0 to 100!"              
044800             TO WS-LINE-BUILD                                             
044900         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
045000         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
045100         GO TO CHECK-INIT-REFUND-CUT-EXIT.                                
045200     MOVE WS-VALIDATE-NUMBER TO VT-REFUND-CUT(WS-NEW-SLOT).               
045300CHECK-INIT-REFUND-CUT-EXIT.                                               
045400     EXIT.                                                                
045500                                                                          
045600CHECK-INIT-PREMIUM-FEE.                                                   
045700     IF WS-TOKEN-COUNT < 9                                                
045800         GO TO CHECK-INIT-PREMIUM-FEE-EXIT.                               
045900     MOVE WS-TOKEN(9) TO WS-VALIDATE-TOKEN.                               
046000     PERFORM IS-NUMERIC-TOKEN THRU IS-NUMERIC-TOKEN-EXIT.                 
046100     IF NOT TOKEN-IS-VALID                                                
046200         MOVE "ERROR: PREMIUM-FEE must be numeric!" TO                    
046300             WS-LINE-BUILD                                                
046400         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
046500         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
046600         GO TO CHECK-INIT-PREMIUM-FEE-EXIT.                               
046700     PERFORM CONVERT-TOKEN-TO-INTEGER THRU                                
046800         CONVERT-TOKEN-TO-INTEGER-EXIT.                                   
046900     IF WS-VALIDATE-NUMBER < 0                                            
047000         MOVE "ERROR: PREMIUM-FEE must be non-negative!"                  
047100             TO WS-LINE-BUILD                                             
047200         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
047300         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
047400         GO TO CHECK-INIT-PREMIUM-FEE-EXIT.                               
047500     MOVE WS-VALIDATE-NUMBER TO VT-PREMIUM-FEE(WS-NEW-SLOT).              
047600CHECK-INIT-PREMIUM-FEE-EXIT.                                              
047700     EXIT.                                                                
047800                                                                          
047900CHECK-INIT-BUS-TYPE.                                                      
048000     IF WS-TOKEN(2) NOT = "Minibus" AND WS-TOKEN(2) NOT =                 
048100         "Standard"                                                       
048200                AND WS-TOKEN(2) NOT = "Premium"                           
048300         MOVE "ERROR: BUS-TYPE must be Minibus, Standard or Pre           
048400-            "mium!" TO WS-LINE-BUILD                                     
048500         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
048600         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
048700         GO TO CHECK-INIT-BUS-TYPE-EXIT.                                  
048800     MOVE WS-TOKEN(2) TO VT-BUS-TYPE(WS-NEW-SLOT).                        
048900CHECK-INIT-BUS-TYPE-EXIT.                                                 
049000     EXIT.                                                                
049100                                                                          
049200CREATE-NEW-VOYAGE.                                                        
049300     SET VT-IDX TO WS-NEW-SLOT.                                           
049400     PERFORM SET-SEATS-PER-ROW THRU SET-SEATS-PER-ROW-EXIT.               
049500     MOVE 0 TO VT-REVENUE(VT-IDX).                                        
049600     MOVE 1 TO WS-SEAT-POS.                                               
049700     PERFORM BLANK-ONE-NEW-SEAT THRU BLANK-ONE-NEW-SEAT-EXIT              
049800         UNTIL WS-SEAT-POS > VT-CAPACITY(VT-IDX).                         
049900     MOVE WS-NEW-SLOT TO VOYAGE-COUNT.                                    
050000     PERFORM BUILD-INIT-CONFIRMATION THRU                                 
050100         BUILD-INIT-CONFIRMATION-EXIT.                                    
050200CREATE-NEW-VOYAGE-EXIT.                                                   
050300     EXIT.                                                                
050400                                                                          
050500BLANK-ONE-NEW-SEAT.                                                       
050600     MOVE "*" TO VT-SEAT-TABLE(VT-IDX WS-SEAT-POS).                       
050700     ADD 1 TO WS-SEAT-POS.                                                
050800BLANK-ONE-NEW-SEAT-EXIT.                                                  
050900     EXIT.                                                                
051000                                                                          
051100BUILD-INIT-CONFIRMATION.                                                  
051200*    REQ-0601 - VT-VOYAGE-ID and VT-CAPACITY are unedited, zero-          
051300*    padded PICs.  Both get run through an edited working copy and        
051400*    FIND-EDIT-START before they go in the line, the same way             
051500*    FROM-CITY/TO-CITY get trimmed below in WRITE-VOYAGE-HEADER-          
051600*    AND-PLAN.  Two fields land in the one STRING, so each trimmed        
051700*    value is parked in its own TEXT holder first.                        
051800     MOVE VT-VOYAGE-ID(VT-IDX) TO WS-VOYAGE-ID-EDIT.                      
051900     MOVE WS-VOYAGE-ID-EDIT TO WS-VALIDATE-TOKEN.                         
052000     PERFORM FIND-EDIT-START THRU FIND-EDIT-START-EXIT.                   
052100     MOVE WS-VALIDATE-TOKEN(WS-VALIDATE-EDIT-START:)                      
052200         TO WS-VOYAGE-ID-TEXT.                                            
052300     MOVE VT-CAPACITY(VT-IDX) TO WS-CAPACITY-EDIT.                        
052400     MOVE WS-CAPACITY-EDIT TO WS-VALIDATE-TOKEN.                          
052500     PERFORM FIND-EDIT-START THRU FIND-EDIT-START-EXIT.                   
052600     MOVE WS-VALIDATE-TOKEN(WS-VALIDATE-EDIT-START:)                      
052700         TO WS-CAPACITY-TEXT.                                             
052800     MOVE SPACES TO WS-LINE-BUILD.                                        
052900     STRING "Voyage " DELIMITED BY SIZE                                   
053000            WS-VOYAGE-ID-TEXT DELIMITED BY SPACE                          
053100            " created - " DELIMITED BY SIZE                               
053200            VT-BUS-TYPE(VT-IDX) DELIMITED BY SPACE                        
053300            ", capacity " DELIMITED BY SIZE                               
053400            WS-CAPACITY-TEXT DELIMITED BY SPACE                           
053500            " seats." DELIMITED BY SIZE                                   
053600            INTO WS-LINE-BUILD.                                           
053700     PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT.                 
053800     IF VT-BUS-TYPE(VT-IDX) = "Premium"                                   
053900         PERFORM COMPUTE-PREMIUM-SEAT-PRICE                               
054000             THRU COMPUTE-PREMIUM-SEAT-PRICE-EXIT                         
054100         MOVE WS-COMPUTED-PRICE TO WS-PREMIUM-PRICE-EDIT                  
054200         MOVE WS-PREMIUM-PRICE-EDIT TO WS-VALIDATE-TOKEN                  
054300         PERFORM FIND-EDIT-START THRU FIND-EDIT-START-EXIT                
054400         MOVE SPACES TO WS-LINE-BUILD                                     
054500         STRING "Premium seat price: " DELIMITED BY SIZE                  
054600                WS-VALIDATE-TOKEN(WS-VALIDATE-EDIT-START:)                
054700                    DELIMITED BY SPACE                                    
054800                INTO WS-LINE-BUILD                                        
054900         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT.             
055000BUILD-INIT-CONFIRMATION-EXIT.                                             
055100     EXIT.                                                                
055200                                                                          
055300*    CANCEL_VOYAGE and PRINT_VOYAGE share the argument check ----         
055400                                                                          
055500RUN-CANCEL-VOYAGE.                                                        
055600     PERFORM VALIDATE-SIMPLE-ID-ARG THRU                                  
055700         VALIDATE-SIMPLE-ID-ARG-EXIT.                                     
055800     IF COMMAND-IS-OK                                                     
055900         PERFORM DO-CANCEL-VOYAGE THRU DO-CANCEL-VOYAGE-EXIT.             
056000RUN-CANCEL-VOYAGE-EXIT.                                                   
056100     EXIT.                                                                
056200                                                                          
056300RUN-PRINT-VOYAGE.                                                         
056400     PERFORM VALIDATE-SIMPLE-ID-ARG THRU                                  
056500         VALIDATE-SIMPLE-ID-ARG-EXIT.                                     
056600     IF COMMAND-IS-OK                                                     
056700         PERFORM WRITE-VOYAGE-HEADER-AND-PLAN                             
056800             THRU WRITE-VOYAGE-HEADER-AND-PLAN-EXIT                       
056900         PERFORM WRITE-REVENUE-LINE THRU WRITE-REVENUE-LINE-EXIT.         
057000RUN-PRINT-VOYAGE-EXIT.                                                    
057100     EXIT.                                                                
057200                                                                          
057300VALIDATE-SIMPLE-ID-ARG.                                                   
057400     MOVE "Y" TO WS-COMMAND-OK-FLAG.                                      
057500     IF WS-TOKEN-COUNT NOT = 2                                            
057600         MOVE "ERROR: Wrong number of arguments!" TO WS-LINE-BUILD        
057700         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
057800         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
057900         GO TO VALIDATE-SIMPLE-ID-ARG-EXIT.                               
058000     MOVE WS-TOKEN(2) TO WS-VALIDATE-TOKEN.                               
058100     PERFORM IS-NUMERIC-TOKEN THRU IS-NUMERIC-TOKEN-EXIT.                 
058200     IF NOT TOKEN-IS-VALID                                                
058300         MOVE "ERROR: Voyage ID must be numeric!" TO WS-LINE-BUILD        
058400         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
058500         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
058600         GO TO VALIDATE-SIMPLE-ID-ARG-EXIT.                               
058700     PERFORM CONVERT-TOKEN-TO-INTEGER THRU                                
058800         CONVERT-TOKEN-TO-INTEGER-EXIT.                                   
058900     IF WS-VALIDATE-NUMBER NOT > 0                                        
059000         MOVE "ERROR: Voyage ID must be positive!" TO                     
059100             WS-LINE-BUILD                                                
059200         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
059300         MOVE "N" TO WS-COMMAND-OK-FLAG                                   
059400         GO TO VALIDATE-SIMPLE-ID-ARG-EXIT.                               
059500     MOVE WS-VALIDATE-NUMBER TO WS-TARGET-VOYAGE-ID.                      
059600     PERFORM FIND-VOYAGE-BY-ID THRU FIND-VOYAGE-BY-ID-EXIT.               
059700     IF NOT VOYAGE-WAS-FOUND                                              
059800         MOVE "ERROR: Voyage does not exist!" TO WS-LINE-BUILD            
059900         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
060000         MOVE "N" TO WS-COMMAND-OK-FLAG.                                  
060100VALIDATE-SIMPLE-ID-ARG-EXIT.                                              
060200     EXIT.                                                                
060300                                                                          
060400DO-CANCEL-VOYAGE.                                                         
060500     MOVE VT-VOYAGE-ID(VT-IDX) TO WS-VOYAGE-ID-EDIT.                      
060600     MOVE WS-VOYAGE-ID-EDIT TO WS-VALIDATE-TOKEN.                         
060700     PERFORM FIND-EDIT-START THRU FIND-EDIT-START-EXIT.                   
060800     MOVE SPACES TO WS-LINE-BUILD.                                        
060900     STRING "Voyage " DELIMITED BY SIZE                                   
061000            WS-VALIDATE-TOKEN(WS-VALIDATE-EDIT-START:)                    
061100                DELIMITED BY SPACE                                        
061200            " cancelled." DELIMITED BY SIZE                               
061300            INTO WS-LINE-BUILD.                                           
061400     PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT.                 
061500     PERFORM WRITE-VOYAGE-HEADER-AND-PLAN                                 
061600         THRU WRITE-VOYAGE-HEADER-AND-PLAN-EXIT.                          
061700     PERFORM COUNT-OCCUPIED-SEATS THRU COUNT-OCCUPIED-SEATS-EXIT.         
061800     PERFORM COMPUTE-CANCEL-REVERSAL THRU                                 
061900         COMPUTE-CANCEL-REVERSAL-EXIT.                                    
062000     SUBTRACT WS-REVERSAL-AMOUNT FROM VT-REVENUE(VT-IDX).                 
062100     PERFORM WRITE-REVENUE-LINE THRU WRITE-REVENUE-LINE-EXIT.             
062200     PERFORM REMOVE-VOYAGE-FROM-TABLE THRU                                
062300         REMOVE-VOYAGE-FROM-TABLE-EXIT.                                   
062400DO-CANCEL-VOYAGE-EXIT.                                                    
062500     EXIT.                                                                
062600                                                                          
062700WRITE-VOYAGE-HEADER-AND-PLAN.                                             
062800     MOVE VT-VOYAGE-ID(VT-IDX) TO WS-VOYAGE-ID-EDIT.                      
062900     MOVE WS-VOYAGE-ID-EDIT TO WS-VALIDATE-TOKEN.                         
063000     PERFORM FIND-EDIT-START THRU FIND-EDIT-START-EXIT.                   
063100     MOVE SPACES TO WS-LINE-BUILD.                                        
063200     STRING "Voyage " DELIMITED BY SIZE                                   
063300            WS-VALIDATE-TOKEN(WS-VALIDATE-EDIT-START:)                    
063400                DELIMITED BY SPACE                                        
063500            INTO WS-LINE-BUILD.                                           
063600     PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT.                 
063700     MOVE VT-FROM-CITY(VT-IDX) TO WS-VALIDATE-TOKEN.                      
063800     PERFORM FIND-TOKEN-LENGTH THRU FIND-TOKEN-LENGTH-EXIT.               
063900     MOVE WS-VALIDATE-LENGTH TO WS-FROM-LEN.                              
064000     MOVE VT-TO-CITY(VT-IDX) TO WS-VALIDATE-TOKEN.                        
064100     PERFORM FIND-TOKEN-LENGTH THRU FIND-TOKEN-LENGTH-EXIT.               
064200     MOVE WS-VALIDATE-LENGTH TO WS-TO-LEN.                                
064300     MOVE SPACES TO WS-LINE-BUILD.                                        
064400     STRING VT-FROM-CITY(VT-IDX)(1:WS-FROM-LEN) DELIMITED BY SIZE         
064500            "-" DELIMITED BY SIZE                                         
064600            VT-TO-CITY(VT-IDX)(1:WS-TO-LEN) DELIMITED BY SIZE             
064700            INTO WS-LINE-BUILD.                                           
064800     PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT.                 
064900     PERFORM RENDER-SEAT-PLAN THRU RENDER-SEAT-PLAN-EXIT.                 
065000WRITE-VOYAGE-HEADER-AND-PLAN-EXIT.                                        
065100     EXIT.                                                                
065200                                                                          
065300COUNT-OCCUPIED-SEATS.                                                     
065400     MOVE 0 TO WS-OCCUPIED-COUNT.                                         
065500     MOVE 1 TO WS-SEAT-POS.                                               
065600     PERFORM COUNT-ONE-SEAT THRU COUNT-ONE-SEAT-EXIT                      
065700         UNTIL WS-SEAT-POS > VT-CAPACITY(VT-IDX).                         
065800COUNT-OCCUPIED-SEATS-EXIT.                                                
065900     EXIT.                                                                
066000                                                                          
066100COUNT-ONE-SEAT.                                                           
066200     IF VT-SEAT-TABLE(VT-IDX WS-SEAT-POS) = "X"                           
066300         ADD 1 TO WS-OCCUPIED-COUNT.                                      
066400     ADD 1 TO WS-SEAT-POS.                                                
066500COUNT-ONE-SEAT-EXIT.                                                      
066600     EXIT.                                                                
066700                                                                          
066800COMPUTE-CANCEL-REVERSAL.                                                  
066900*    REQ-0205 - a Premium voyage prices each occupied seat by its         
067000*    own rule (every third seat carries the surcharge) rather than        
067100*    reversing the whole occupied count at the plain base price.          
067200     MOVE 0 TO WS-REVERSAL-AMOUNT.                                        
067300     IF VT-BUS-TYPE(VT-IDX) = "Premium"                                   
067400         MOVE 1 TO WS-SEAT-POS                                            
067500         PERFORM ADD-ONE-CANCEL-SEAT THRU ADD-ONE-CANCEL-SEAT-EXIT        
067600             UNTIL WS-SEAT-POS > VT-CAPACITY(VT-IDX)                      
067700     ELSE                                                                 
067800         COMPUTE WS-REVERSAL-AMOUNT ROUNDED =                             
067900                 VT-BASE-PRICE(VT-IDX) * WS-OCCUPIED-COUNT.               
068000COMPUTE-CANCEL-REVERSAL-EXIT.                                             
068100     EXIT.                                                                
068200                                                                          
068300ADD-ONE-CANCEL-SEAT.                                                      
068400     IF VT-SEAT-TABLE(VT-IDX WS-SEAT-POS) = "X"                           
068500         MOVE WS-SEAT-POS TO WS-SEAT-UNDER-TEST                           
068600         PERFORM IS-PREMIUM-SEAT-NUMBER THRU                              
068700             IS-PREMIUM-SEAT-NUMBER-EXIT                                  
068800         IF SEAT-TAKES-PREMIUM-FEE                                        
068900             PERFORM COMPUTE-PREMIUM-SEAT-PRICE                           
069000                 THRU COMPUTE-PREMIUM-SEAT-PRICE-EXIT                     
069100             ADD WS-COMPUTED-PRICE TO WS-REVERSAL-AMOUNT                  
069200         ELSE                                                             
069300             ADD VT-BASE-PRICE(VT-IDX) TO WS-REVERSAL-AMOUNT.             
069400     ADD 1 TO WS-SEAT-POS.                                                
069500ADD-ONE-CANCEL-SEAT-EXIT.                                                 
069600     EXIT.                                                                
069700                                                                          
069800REMOVE-VOYAGE-FROM-TABLE.                                                 
069900     SET WS-REMOVE-SLOT FROM VT-IDX.                                      
070000     MOVE WS-REMOVE-SLOT TO WS-SHIFT-FROM.                                
070100     ADD 1 TO WS-SHIFT-FROM.                                              
070200     PERFORM SHIFT-ONE-VOYAGE-DOWN THRU SHIFT-ONE-VOYAGE-DOWN-EXIT        
070300         UNTIL WS-SHIFT-FROM > VOYAGE-COUNT.                              
070400     SUBTRACT 1 FROM VOYAGE-COUNT.                                        
070500REMOVE-VOYAGE-FROM-TABLE-EXIT.                                            
070600     EXIT.                                                                
070700                                                                          
070800SHIFT-ONE-VOYAGE-DOWN.                                                    
070900     MOVE VT-ENTRY-AS-TEXT(WS-SHIFT-FROM)                                 
071000         TO VT-ENTRY-AS-TEXT(WS-REMOVE-SLOT).                             
071100     ADD 1 TO WS-REMOVE-SLOT.                                             
071200     ADD 1 TO WS-SHIFT-FROM.                                              
071300SHIFT-ONE-VOYAGE-DOWN-EXIT.                                               
071400     EXIT.                                                                
071500                                                                          
071600WRITE-REVENUE-LINE.                                                       
071700     MOVE VT-REVENUE(VT-IDX) TO WS-REVENUE-EDIT.                          
071800     MOVE WS-REVENUE-EDIT TO WS-VALIDATE-TOKEN.                           
071900     PERFORM FIND-EDIT-START THRU FIND-EDIT-START-EXIT.                   
072000     MOVE SPACES TO WS-LINE-BUILD.                                        
072100     STRING "Revenue: " DELIMITED BY SIZE                                 
072200            WS-VALIDATE-TOKEN(WS-VALIDATE-EDIT-START:)                    
072300                DELIMITED BY SPACE                                        
072400            INTO WS-LINE-BUILD.                                           
072500     PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT.                 
072600WRITE-REVENUE-LINE-EXIT.                                                  
072700     EXIT.                                                                
072800                                                                          
072900*    Z_REPORT ---------------------------------------------------         
073000                                                                          
073100RUN-Z-REPORT-COMMAND.                                                     
073200*    REQ-0344 / REQ-0288 - the command keyword alone decides              
073300*    whether the run's closing report is suppressed; a malformed          
073400*    Z_REPORT with extra tokens still counts as the last line             
073500*    having been Z_REPORT even though its own report is skipped.          
073600     MOVE "Y" TO WS-LAST-WAS-ZREPORT-FLAG.                                
073700     IF WS-TOKEN-COUNT NOT = 1                                            
073800         MOVE "ERROR: Z_REPORT takes no arguments!" TO                    
073900             WS-LINE-BUILD                                                
074000         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
074100     ELSE                                                                 
074200         PERFORM RUN-Z-REPORT THRU RUN-Z-REPORT-EXIT.                     
074300RUN-Z-REPORT-COMMAND-EXIT.                                                
074400     EXIT.                                                                
074500                                                                          
074600RUN-Z-REPORT.                                                             
074700     MOVE "Z Report:" TO WS-LINE-BUILD.                                   
074800     PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT.                 
074900     MOVE "----------------" TO WS-LINE-BUILD.                            
075000     PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT.                 
075100     IF VOYAGE-COUNT = 0                                                  
075200         MOVE "No Voyages Available!" TO WS-LINE-BUILD                    
075300         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT              
075400     ELSE                                                                 
075500         SET VT-IDX TO 1                                                  
075600         PERFORM WRITE-ONE-ZREPORT-VOYAGE                                 
075700             THRU WRITE-ONE-ZREPORT-VOYAGE-EXIT                           
075800             UNTIL VT-IDX > VOYAGE-COUNT.                                 
075900     MOVE "----------------" TO WS-LINE-BUILD.                            
076000     PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT.                 
076100RUN-Z-REPORT-EXIT.                                                        
076200     EXIT.                                                                
076300                                                                          
076400WRITE-ONE-ZREPORT-VOYAGE.                                                 
076500     PERFORM WRITE-VOYAGE-HEADER-AND-PLAN                                 
076600         THRU WRITE-VOYAGE-HEADER-AND-PLAN-EXIT.                          
076700     PERFORM WRITE-REVENUE-LINE THRU WRITE-REVENUE-LINE-EXIT.             
076800     IF VT-IDX < VOYAGE-COUNT                                             
076900         MOVE "----------------" TO WS-LINE-BUILD                         
077000         PERFORM WRITE-TRACE-LINE THRU WRITE-TRACE-LINE-EXIT.             
077100     SET VT-IDX UP BY 1.                                                  
077200WRITE-ONE-ZREPORT-VOYAGE-EXIT.                                            
077300     EXIT.                                                                
077400                                                                          
077500*    SELL_TICKET and REFUND_TICKET hand off to TICKET-SALES ----          
077600                                                                          
077700RUN-TICKET-SALES.                                                         
077800     CALL "TICKET-SALES" USING VOYAGE-COUNT                               
077900                                VOYAGE-TABLE                              
078000                                WS-RAW-COMMAND-LINE                       
078100                                WS-COMMAND-NAME                           
078200                                WS-TOKEN-COUNT                            
078300                                WS-COMMAND-TOKENS                         
078400                                WS-SEAT-LIST-RAW                          
078500                                WS-SEAT-COUNT                             
078600                                WS-SEAT-LIST-TOKENS                       
078700                                WS-SEAT-NUMBERS                           
078800                                LK-RESULT-LINE-COUNT                      
078900                                LK-RESULT-LINES.                          
079000     SET RL-IDX TO 1.                                                     
079100     PERFORM WRITE-ONE-RESULT-LINE THRU WRITE-ONE-RESULT-LINE-EXIT        
079200         UNTIL RL-IDX > LK-RESULT-LINE-COUNT.                             
079300RUN-TICKET-SALES-EXIT.                                                    
079400     EXIT.                                                                
079500                                                                          
079600WRITE-ONE-RESULT-LINE.                                                    
079700     MOVE LK-RESULT-LINE(RL-IDX) TO TR-TEXT.                              
079800     WRITE TRACE-LINE-RECORD.                                             
079900     SET RL-IDX UP BY 1.                                                  
080000WRITE-ONE-RESULT-LINE-EXIT.                                               
080100     EXIT.                                                                
080200                                                                          
080300WRITE-TRACE-LINE.                                                         
080400     MOVE WS-LINE-BUILD TO TR-TEXT.                                       
080500     WRITE TRACE-LINE-RECORD.                                             
080600WRITE-TRACE-LINE-EXIT.                                                    
080700     EXIT.                                                                
080800                                                                          
080900     COPY "PLVALID.CBL".                                                  
081000     COPY "PLTOKEN.CBL".                                                  
081100     COPY "PLPRICE.CBL".                                                  
081200     COPY "PLSEATS.CBL".                                                  
081300     COPY "PLFIND.CBL".                                                   
